000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 19 FEB 2004 AT 10:05:22 BY  RJT  VERSION 04      *
000300 ID DIVISION.
000400 PROGRAM-ID. PSDEXPLN.
000500 AUTHOR. R J TURLEY.
000600 INSTALLATION. FRAUD AND SECURITY SYSTEMS - BOULDER.
000700
000800               THIS PROGRAM IS THE EXPLAINER MODULE OF THE
000900               PHISHSHIELD DETECTION BATCH (PSDDETCT).  IT TURNS
001000               A SCORED MESSAGE INTO A SHORT PLAIN-LANGUAGE
001100               EXPLANATION FOR THE FRAUD DESK'S ANALYST QUEUE, AND
001200               RETURNS THE TWO STANDING RECOMMENDATIONS FOR A
001300               GIVEN RISK LEVEL.  IT DOES NOT ITSELF COMPUTE A
001400               SCORE - PSDDETCT CALLS PSDTXTCL OR PSDURLAN FOR
001500               THAT FIRST, THEN CALLS US WITH THE ORIGINAL TEXT
001600               AND THE RISK LEVEL ALREADY DECIDED.
001700
001800 DATE-WRITTEN. 11 MAR 1998.
001900 DATE-COMPILED.
002000 SECURITY. FRAUD DESK - INTERNAL USE ONLY.
002100******************************************************************
002200* CHANGE LOG                                                     *
002300*----------------------------------------------------------------*
002400* 1998-03-11 RJT  ORIGINAL - SIX CANNED SENTENCES, THREE-LEVEL    *
002500*                 RECOMMENDATION LIST, SHIELD-1 PILOT.            *
002600* 1998-10-02 RJT  WIDENED THE KEYWORD LOOKUP TO THE CURRENT 11    *
002700*                 TERMS FROM THE FRAUD DESK'S CARD.               *
002800* 1999-11-09 KDW  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO   *
002900*                 CHANGE REQUIRED.  NOTED FOR AUDIT.              *
003000* 2000-07-19 KDW  ADDED THE LINK, PERSONAL-INFO, THREAT, AND      *
003100*                 PUNCTUATION EXTRA-SENTENCE TRIGGERS.            *
003200* 2002-05-03 RJT  TICKET PS-0277 - ADDED THE HIGH-RISK FIFTH      *
003300*                 RECOMMENDATION LINE AFTER THE SPRING FRAUD      *
003400*                 DESK REVIEW.                                   *
003500* 2004-02-19 RJT  TICKET PS-0487 - UNKNOWN RISK LEVEL NOW FALLS   *
003600*                 BACK TO THE MEDIUM RECOMMENDATION LIST INSTEAD  *
003700*                 OF ABENDING.  VERSION 04.                       *
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
004500     EJECT
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800 77  PGMNAME                 PIC X(8) VALUE 'PSDEXPLN'.
004900     SKIP1
005000* RAW-BYTE PEEK AREA, SAME IDIOM AS EVERY OTHER MODULE IN THIS
005100* BATCH - A COMP COUNTER MOVED TO AN X VIEW FOR THE REPORT DUMP.
005200 01  WS-BINARY-NUMBERS.
005300     05  WS-BIN-4            PIC 9(8) BINARY VALUE ZERO.
005400     05  WS-BIN4-X           REDEFINES WS-BIN-4 PIC X(4).
005500     05  WS-BIN-2            PIC 9(4) BINARY VALUE ZERO.
005600     05  WS-BIN2-X           REDEFINES WS-BIN-2.
005700         10  FILLER          PIC X.
005800         10  WS-BIN2-LOW     PIC X.
005900     SKIP1
006000 01  WS-SENTENCE-COUNT       PIC 9(1) COMP VALUE ZERO.
006100 01  WS-HIT-COUNT            PIC 9(8) BINARY VALUE ZERO.
006200     05  WS-HIT-COUNT-X      REDEFINES WS-HIT-COUNT PIC X(4).
006300 01  WS-SUBSCRIPT            PIC 9(3) COMP VALUE ZERO.
006400 01  WS-IDX                  PIC 9(3) COMP VALUE ZERO.
006500 01  WS-TEXT-LENGTH          PIC 9(3) COMP VALUE ZERO.
006600 01  WS-BANG-RUN-COUNT       PIC 9(2) COMP VALUE ZERO.
006700 01  WS-QMARK-COUNT          PIC 9(2) COMP VALUE ZERO.
006800     SKIP1
006900* LOWERCASED WORKING COPY OF THE MESSAGE AND A SCAN BUFFER.
007000 01  WS-TEXT-WORK.
007100     05  WS-LOWER-TEXT       PIC X(255) VALUE SPACES.
007200     05  WS-SCAN-WORK-HOLDER PIC X(255) VALUE SPACES.
007300     05  WS-SCAN-NEEDLE      PIC X(20)  VALUE SPACES.
007400     05  WS-SCAN-NEEDLE-LEN  PIC 9(2)   COMP.
007500     05  WS-SCAN-POS         PIC 9(3)   COMP.
007600     05  WS-SCAN-LIMIT       PIC 9(3)   COMP.
007700     05  FILLER              PIC X(6).
007800     SKIP1
007900* ELEVEN KEYWORDS CHECKED IN THIS FIXED ORDER, EACH WITH ITS OWN
008000* CANNED SENTENCE - ORDER MATTERS BECAUSE ONLY THE FIRST THREE
008100* HITS GO INTO THE EXPLANATION.
008200 01  WS-KEYWORD-TABLE.
008300     05  WS-KEYWORD-ENTRY OCCURS 11 TIMES INDEXED BY KW-INDX.
008400         10  WS-KEYWORD          PIC X(10).
008500         10  WS-KEYWORD-SENTENCE PIC X(132).
008600     SKIP1
008700* ASSEMBLED SENTENCES, IN THE ORDER THEY WERE MATCHED, JOINED
008800* WITH A SINGLE SPACE AND TRUNCATED INTO DR-EXPLANATION.
008900 01  WS-SENTENCE-TABLE.
009000     05  WS-SENTENCE-ENTRY OCCURS 7 TIMES INDEXED BY SN-INDX.
009100         10  WS-SENTENCE         PIC X(132).
009200     SKIP1
009300* THE FIVE-DEEP RECOMMENDATION LIST, ONE SET PER RISK LEVEL.  THE
009400* CALLER ONLY EVER GETS THE FIRST TWO BACK, BUT WE KEEP ALL OF
009500* THEM HERE SO THE NEXT LEVEL DOWN DOESN'T NEED A SEPARATE TABLE.
009600 01  WS-RECOMMEND-WORK.
009700     05  WS-HIGH-RECOMMEND OCCURS 5 TIMES.
009800         10  WS-HIGH-REC         PIC X(72).
009900     05  WS-MEDIUM-RECOMMEND OCCURS 4 TIMES.
010000         10  WS-MEDIUM-REC       PIC X(72).
010100     05  WS-LOW-RECOMMEND OCCURS 3 TIMES.
010200         10  WS-LOW-REC          PIC X(72).
010300     05  FILLER                 PIC X(4).
010400     SKIP1
010500/ PASSED PARAMETERS.
010600 LINKAGE SECTION.
010700 01  EXPLN-PARMS.
010800     05  EXPLN-CONTENT           PIC X(255).
010900     05  EXPLN-RISK-LEVEL        PIC X(06).
011000     05  EXPLN-EXPLANATION       PIC X(200).
011100     05  EXPLN-RECOMMENDATION-1  PIC X(72).
011200     05  EXPLN-RECOMMENDATION-2  PIC X(72).
011300 TITLE 'EXPLAINER - INITIALIZATION AND MAIN LINE'.
011400 PROCEDURE DIVISION USING EXPLN-PARMS.
011500 0000-MAIN-LINE.
011600     PERFORM 0010-INITIALIZE-TABLES.
011700     MOVE SPACES TO WS-LOWER-TEXT WS-SENTENCE-TABLE
011800                     EXPLN-EXPLANATION EXPLN-RECOMMENDATION-1
011900                     EXPLN-RECOMMENDATION-2.
012000     MOVE ZERO TO WS-SENTENCE-COUNT.
012100     MOVE EXPLN-CONTENT TO WS-LOWER-TEXT.
012200     INSPECT WS-LOWER-TEXT CONVERTING
012300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
012400         'abcdefghijklmnopqrstuvwxyz'.
012500     PERFORM 0020-COMPUTE-TEXT-LENGTH THRU 0020-EXIT.
012600     PERFORM 0100-COLLECT-KEYWORD-SENTENCES THRU 0100-EXIT.
012700     PERFORM 0200-COLLECT-EXTRA-SENTENCES THRU 0200-EXIT.
012800     PERFORM 0300-BUILD-EXPLANATION THRU 0300-EXIT.
012900     PERFORM 0400-LOOK-UP-RECOMMENDATIONS THRU 0400-EXIT.
013000     GOBACK.
013100     EJECT
013200 0010-INITIALIZE-TABLES.
013300     MOVE 'urgent'   TO WS-KEYWORD (1).
013400     MOVE 'This message creates a false sense of urgency to pressure you into acting quickly without thinking.'
013500         TO WS-KEYWORD-SENTENCE (1).
013600     MOVE 'verify'   TO WS-KEYWORD (2).
013700     MOVE 'Legitimate companies rarely ask you to verify account information via email or text.'
013800         TO WS-KEYWORD-SENTENCE (2).
013900     MOVE 'click'    TO WS-KEYWORD (3).
014000     MOVE 'Be cautious of messages asking you to click on suspicious links.'
014100         TO WS-KEYWORD-SENTENCE (3).
014200     MOVE 'password' TO WS-KEYWORD (4).
014300     MOVE 'Never share your password or personal information in response to unsolicited messages.'
014400         TO WS-KEYWORD-SENTENCE (4).
014500     MOVE 'account'  TO WS-KEYWORD (5).
014600     MOVE 'Scammers often claim there are problems with your account to trick you into revealing information.'
014700         TO WS-KEYWORD-SENTENCE (5).
014800     MOVE 'suspended' TO WS-KEYWORD (6).
014900     MOVE 'Your account is unlikely to be suspended without prior notice from the official service.'
015000         TO WS-KEYWORD-SENTENCE (6).
015100     MOVE 'prize'    TO WS-KEYWORD (7).
015200     MOVE 'Messages claiming you have won a prize you did not enter are almost always scams.'
015300         TO WS-KEYWORD-SENTENCE (7).
015400     MOVE 'bank'     TO WS-KEYWORD (8).
015500     MOVE 'Banks will never ask for sensitive information via email or text messages.'
015600         TO WS-KEYWORD-SENTENCE (8).
015700     MOVE 'paypal'   TO WS-KEYWORD (9).
015800     MOVE 'PayPal will never ask you to confirm financial information via email.'
015900         TO WS-KEYWORD-SENTENCE (9).
016000     MOVE 'amazon'   TO WS-KEYWORD (10).
016100     MOVE 'Amazon will not ask for your password or payment information via email.'
016200         TO WS-KEYWORD-SENTENCE (10).
016300     MOVE 'security' TO WS-KEYWORD (11).
016400     MOVE 'Security alerts from legitimate companies will come through official channels, not random emails.'
016500         TO WS-KEYWORD-SENTENCE (11).
016600     MOVE 'Do not click on any links or download attachments'
016700         TO WS-HIGH-REC (1).
016800     MOVE 'Do not provide any personal or financial information'
016900         TO WS-HIGH-REC (2).
017000     MOVE 'Report this as phishing to your email provider or IT department'
017100         TO WS-HIGH-REC (3).
017200     MOVE 'Delete the message immediately'
017300         TO WS-HIGH-REC (4).
017400     MOVE 'If you are concerned about your account, contact the company directly using their official website or phone number'
017500         TO WS-HIGH-REC (5).
017600     MOVE 'Be cautious with any links in the message'
017700         TO WS-MEDIUM-REC (1).
017800     MOVE 'Verify the sender''s email address carefully'
017900         TO WS-MEDIUM-REC (2).
018000     MOVE 'Look for signs of phishing like poor grammar or unusual requests'
018100         TO WS-MEDIUM-REC (3).
018200     MOVE 'When in doubt, contact the supposed sender through official channels'
018300         TO WS-MEDIUM-REC (4).
018400     MOVE 'Remain vigilant for suspicious requests'
018500         TO WS-LOW-REC (1).
018600     MOVE 'Always verify unexpected messages through official channels'
018700         TO WS-LOW-REC (2).
018800     MOVE 'Keep your security software updated'
018900         TO WS-LOW-REC (3).
019000     EJECT
019100 TITLE 'EXPLAINER - KEYWORD AND EXTRA-SENTENCE COLLECTION'.
019200 0020-COMPUTE-TEXT-LENGTH.
019300     MOVE 255 TO WS-SUBSCRIPT.
019400     PERFORM 0021-BACK-UP-OVER-SPACES
019500         UNTIL WS-SUBSCRIPT = 0
019600            OR WS-LOWER-TEXT (WS-SUBSCRIPT:1) NOT = SPACE.
019700     MOVE WS-SUBSCRIPT TO WS-TEXT-LENGTH.
019800 0020-EXIT.
019900     EXIT.
020000     SKIP1
020100 0021-BACK-UP-OVER-SPACES.
020200     SUBTRACT 1 FROM WS-SUBSCRIPT.
020300     SKIP1
020400 0100-COLLECT-KEYWORD-SENTENCES.
020500     MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER.
020600     PERFORM 0101-TRY-ONE-KEYWORD
020700         VARYING KW-INDX FROM 1 BY 1
020800         UNTIL KW-INDX > 11 OR WS-SENTENCE-COUNT >= 7.
020900 0100-EXIT.
021000     EXIT.
021100     SKIP1
021200 0101-TRY-ONE-KEYWORD.
021300     MOVE WS-KEYWORD (KW-INDX) TO WS-SCAN-NEEDLE.
021400     PERFORM 0900-MEASURE-NEEDLE-LENGTH THRU 0900-EXIT.
021500     PERFORM 0910-SCAN-FOR-NEEDLE THRU 0910-EXIT.
021600     IF WS-SCAN-POS > 0
021700       ADD 1 TO WS-SENTENCE-COUNT
021800       MOVE WS-KEYWORD-SENTENCE (KW-INDX)
021900           TO WS-SENTENCE (WS-SENTENCE-COUNT)
022000     END-IF.
022100     SKIP1
022200 0200-COLLECT-EXTRA-SENTENCES.
022300     PERFORM 0210-CHECK-LINK-WARNING THRU 0210-EXIT.
022400     PERFORM 0220-CHECK-PERSONAL-INFO THRU 0220-EXIT.
022500     PERFORM 0230-CHECK-THREAT-WARNING THRU 0230-EXIT.
022600     PERFORM 0240-CHECK-PUNCTUATION THRU 0240-EXIT.
022700 0200-EXIT.
022800     EXIT.
022900     SKIP1
023000 0210-CHECK-LINK-WARNING.
023100     IF WS-SENTENCE-COUNT < 7
023200       MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER
023300       MOVE 'http' TO WS-SCAN-NEEDLE
023400       MOVE 4 TO WS-SCAN-NEEDLE-LEN
023500       PERFORM 0910-SCAN-FOR-NEEDLE THRU 0910-EXIT
023600       IF WS-SCAN-POS = 0
023700         MOVE 'www.' TO WS-SCAN-NEEDLE
023800         MOVE 4 TO WS-SCAN-NEEDLE-LEN
023900         PERFORM 0910-SCAN-FOR-NEEDLE THRU 0910-EXIT
024000       END-IF
024100       IF WS-SCAN-POS > 0
024200         ADD 1 TO WS-SENTENCE-COUNT
024300         MOVE 'This message contains links that may lead to malicious websites designed to steal your information.'
024400             TO WS-SENTENCE (WS-SENTENCE-COUNT)
024500       END-IF
024600     END-IF.
024700 0210-EXIT.
024800     EXIT.
024900     SKIP1
025000 0220-CHECK-PERSONAL-INFO.
025100     IF WS-SENTENCE-COUNT < 7
025200       MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER
025300       MOVE 'N' TO WS-SCAN-NEEDLE (1:1)
025400       PERFORM 0221-TRY-ONE-PERSONAL-TERM
025500           VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 6
025600              OR WS-SCAN-NEEDLE (1:1) = 'Y'
025700     END-IF.
025800 0220-EXIT.
025900     EXIT.
026000     SKIP1
026100 0221-TRY-ONE-PERSONAL-TERM.
026200     EVALUATE WS-IDX
026300         WHEN 1 MOVE 'ssn'             TO WS-SCAN-NEEDLE
026400                MOVE 3 TO WS-SCAN-NEEDLE-LEN
026500         WHEN 2 MOVE 'social security' TO WS-SCAN-NEEDLE
026600                MOVE 15 TO WS-SCAN-NEEDLE-LEN
026700         WHEN 3 MOVE 'credit card'     TO WS-SCAN-NEEDLE
026800                MOVE 11 TO WS-SCAN-NEEDLE-LEN
026900         WHEN 4 MOVE 'card number'     TO WS-SCAN-NEEDLE
027000                MOVE 11 TO WS-SCAN-NEEDLE-LEN
027100         WHEN 5 MOVE 'cvv'             TO WS-SCAN-NEEDLE
027200                MOVE 3 TO WS-SCAN-NEEDLE-LEN
027300         WHEN 6 MOVE 'pin'             TO WS-SCAN-NEEDLE
027400                MOVE 3 TO WS-SCAN-NEEDLE-LEN
027500     END-EVALUATE.
027600     PERFORM 0910-SCAN-FOR-NEEDLE THRU 0910-EXIT.
027700     IF WS-SCAN-POS > 0
027800       ADD 1 TO WS-SENTENCE-COUNT
027900       MOVE 'This message asks for sensitive personal or financial information, which legitimate companies never request via email.'
028000           TO WS-SENTENCE (WS-SENTENCE-COUNT)
028100       MOVE 'Y' TO WS-SCAN-NEEDLE (1:1)
028200     END-IF.
028300     SKIP1
028400 0230-CHECK-THREAT-WARNING.
028500     IF WS-SENTENCE-COUNT < 7
028600       MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER
028700       MOVE 'N' TO WS-SCAN-NEEDLE (1:1)
028800       PERFORM 0231-TRY-ONE-THREAT-TERM
028900           VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 5
029000              OR WS-SCAN-NEEDLE (1:1) = 'Y'
029100     END-IF.
029200 0230-EXIT.
029300     EXIT.
029400     SKIP1
029500 0231-TRY-ONE-THREAT-TERM.
029600     EVALUATE WS-IDX
029700         WHEN 1 MOVE 'suspend'     TO WS-SCAN-NEEDLE
029800                MOVE 7 TO WS-SCAN-NEEDLE-LEN
029900         WHEN 2 MOVE 'terminate'   TO WS-SCAN-NEEDLE
030000                MOVE 9 TO WS-SCAN-NEEDLE-LEN
030100         WHEN 3 MOVE 'close'       TO WS-SCAN-NEEDLE
030200                MOVE 5 TO WS-SCAN-NEEDLE-LEN
030300         WHEN 4 MOVE 'legal action' TO WS-SCAN-NEEDLE
030400                MOVE 12 TO WS-SCAN-NEEDLE-LEN
030500         WHEN 5 MOVE 'lawsuit'     TO WS-SCAN-NEEDLE
030600                MOVE 7 TO WS-SCAN-NEEDLE-LEN
030700     END-EVALUATE.
030800     PERFORM 0910-SCAN-FOR-NEEDLE THRU 0910-EXIT.
030900     IF WS-SCAN-POS > 0
031000       ADD 1 TO WS-SENTENCE-COUNT
031100       MOVE 'This message uses threats to scare you into taking immediate action, a common phishing tactic.'
031200           TO WS-SENTENCE (WS-SENTENCE-COUNT)
031300       MOVE 'Y' TO WS-SCAN-NEEDLE (1:1)
031400     END-IF.
031500     SKIP1
031600 0240-CHECK-PUNCTUATION.
031700     MOVE ZERO TO WS-BANG-RUN-COUNT WS-QMARK-COUNT.
031800     IF WS-SENTENCE-COUNT < 7 AND WS-TEXT-LENGTH > 1
031900       PERFORM 0241-TALLY-ONE-PAIR
032000           VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH - 1
032100       IF WS-BANG-RUN-COUNT > 1 OR WS-QMARK-COUNT > 0
032200         ADD 1 TO WS-SENTENCE-COUNT
032300         MOVE 'This message contains unusual punctuation, which is often a sign of unprofessional communication.'
032400             TO WS-SENTENCE (WS-SENTENCE-COUNT)
032500       END-IF
032600     END-IF.
032700 0240-EXIT.
032800     EXIT.
032900     SKIP1
033000 0241-TALLY-ONE-PAIR.
033100     IF WS-LOWER-TEXT (WS-IDX:2) = '!!'
033200       ADD 1 TO WS-BANG-RUN-COUNT
033300     END-IF.
033400     IF WS-LOWER-TEXT (WS-IDX:2) = '??'
033500       ADD 1 TO WS-QMARK-COUNT
033600     END-IF.
033700     EJECT
033800 TITLE 'EXPLAINER - ASSEMBLE EXPLANATION AND RECOMMENDATIONS'.
033900 0300-BUILD-EXPLANATION.
034000     IF WS-SENTENCE-COUNT = 0
034100       MOVE 'This message shows characteristics commonly found in phishing attempts. Please be cautious and verify the source through official channels.'
034200           TO WS-SENTENCE (1)
034300       MOVE 1 TO WS-SENTENCE-COUNT
034400     END-IF.
034500     MOVE WS-SENTENCE (1) TO EXPLN-EXPLANATION.
034600     IF WS-SENTENCE-COUNT > 1
034700       PERFORM 0301-APPEND-ONE-SENTENCE
034800           VARYING SN-INDX FROM 2 BY 1
034900           UNTIL SN-INDX > WS-SENTENCE-COUNT OR SN-INDX > 3
035000     END-IF.
035100 0300-EXIT.
035200     EXIT.
035300     SKIP1
035400 0301-APPEND-ONE-SENTENCE.
035500     PERFORM 0302-MEASURE-EXPLANATION THRU 0302-EXIT.
035600     IF WS-SUBSCRIPT < 199
035700       MOVE SPACE TO EXPLN-EXPLANATION (WS-SUBSCRIPT + 1:1)
035900       MOVE WS-SENTENCE (SN-INDX)
036000           (1:200 - (WS-SUBSCRIPT + 1))
036100           TO EXPLN-EXPLANATION (WS-SUBSCRIPT + 2:200 - (WS-SUBSCRIPT + 1))
036200     END-IF.
036300     SKIP1
036400 0302-MEASURE-EXPLANATION.
036500     MOVE 200 TO WS-SUBSCRIPT.
036600     PERFORM 0304-BACK-UP-EXPLANATION
036700         UNTIL WS-SUBSCRIPT = 0
036800            OR EXPLN-EXPLANATION (WS-SUBSCRIPT:1) NOT = SPACE.
036900 0302-EXIT.
037000     EXIT.
037100     SKIP1
037700 0304-BACK-UP-EXPLANATION.
037800     SUBTRACT 1 FROM WS-SUBSCRIPT.
037900     EJECT
038000 TITLE 'EXPLAINER - RISK-LEVEL RECOMMENDATION LOOKUP'.
038100 0400-LOOK-UP-RECOMMENDATIONS.
038200     EVALUATE EXPLN-RISK-LEVEL
038300         WHEN 'HIGH  '
038400             MOVE WS-HIGH-REC (1) TO EXPLN-RECOMMENDATION-1
038500             MOVE WS-HIGH-REC (2) TO EXPLN-RECOMMENDATION-2
038600         WHEN 'LOW   '
038700             MOVE WS-LOW-REC (1)  TO EXPLN-RECOMMENDATION-1
038800             MOVE WS-LOW-REC (2)  TO EXPLN-RECOMMENDATION-2
038900         WHEN OTHER
039000             MOVE WS-MEDIUM-REC (1) TO EXPLN-RECOMMENDATION-1
039100             MOVE WS-MEDIUM-REC (2) TO EXPLN-RECOMMENDATION-2
039200     END-EVALUATE.
039300 0400-EXIT.
039400     EXIT.
039500     EJECT
039600 TITLE 'EXPLAINER - GENERIC SUBSTRING SEARCH'.
039700 0900-MEASURE-NEEDLE-LENGTH.
039800* BACKS UP FROM THE END OF WS-SCAN-NEEDLE OVER TRAILING SPACES
039900* TO GET THE TRUE LENGTH OF A TABLE ENTRY MOVED IN BY THE CALLER.
040000     MOVE 20 TO WS-SUBSCRIPT.
040100     PERFORM 0901-BACK-UP-OVER-NEEDLE-SPACE
040200         UNTIL WS-SUBSCRIPT = 0
040300            OR WS-SCAN-NEEDLE (WS-SUBSCRIPT:1) NOT = SPACE.
040400     MOVE WS-SUBSCRIPT TO WS-SCAN-NEEDLE-LEN.
040500 0900-EXIT.
040600     EXIT.
040700     SKIP1
040800 0901-BACK-UP-OVER-NEEDLE-SPACE.
040900     SUBTRACT 1 FROM WS-SUBSCRIPT.
041000     SKIP1
041100 0910-SCAN-FOR-NEEDLE.
041200* RETURNS THE FIRST POSITION (OR ZERO) WHERE WS-SCAN-NEEDLE IS
041300* FOUND IN WS-SCAN-WORK-HOLDER.  WE ONLY CARE WHETHER IT IS
041400* PRESENT, NOT HOW MANY TIMES, SO THIS STOPS AT THE FIRST HIT.
041500     MOVE ZERO TO WS-SCAN-POS.
041600     MOVE 255 TO WS-SCAN-LIMIT.
041700     SUBTRACT WS-SCAN-NEEDLE-LEN FROM WS-SCAN-LIMIT.
041800     ADD 1 TO WS-SCAN-LIMIT.
041900     PERFORM 0911-TRY-ONE-POSITION
042000         VARYING WS-IDX FROM 1 BY 1
042100         UNTIL WS-IDX > WS-SCAN-LIMIT OR WS-SCAN-POS > 0.
042200 0910-EXIT.
042300     EXIT.
042400     SKIP1
042500 0911-TRY-ONE-POSITION.
042600     IF WS-SCAN-WORK-HOLDER (WS-IDX:WS-SCAN-NEEDLE-LEN) =
042700        WS-SCAN-NEEDLE (1:WS-SCAN-NEEDLE-LEN)
042800       MOVE WS-IDX TO WS-SCAN-POS
042900     END-IF.
043000     END PROGRAM PSDEXPLN.
