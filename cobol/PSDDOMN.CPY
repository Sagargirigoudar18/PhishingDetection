000100******************************************************************
000200* PSDDOMN  -  POPULAR-DOMAIN AND BRAND-STEM REFERENCE TABLES     *
000300*             COMPILED-IN CONSTANTS.  THESE ARE THE BRANDS THE   *
000400*             FRAUD DESK ASKED US TO WATCH FOR TYPOSQUATTING,    *
000500*             HOMOGRAPH, AND IMPERSONATION AGAINST.  COPY INTO    *
000600*             PSDURLAN ONLY.                                     *
000700******************************************************************
000800* 1998-04-02 RJT  ORIGINAL 28-DOMAIN TABLE, BUILT FROM THE FRAUD
000900*                 DESK'S WATCH LIST MEMO DATED 02 MAR 98.
001000* 2000-01-14 RJT  Y2K SWEEP - TABLE HOLDS NO DATES, NO CHANGE.
001100* 2002-08-22 KDW  TICKET PS-0288 - ADDED THE BANKING AND PARCEL
001200*                 CARRIER BRANDS AFTER THE Q3 PHISHING SPIKE.
001300* 2006-05-30 RJT  TICKET PS-0601 - ADDED THE AUCTION/WALLET SET
001400*                 (COINBASE, VENMO, ZELLE) PER SECURITY REQUEST.
001500* 2010-10-11 KDW  TICKET PS-0733 - ADDED SOCIAL/CLOUD BRANDS
001600*                 (DROPBOX, INSTAGRAM, ICLOUD, OFFICE365).
001700******************************************************************
001800 01  POPULAR-DOMAIN-VALUES.
001900     05  FILLER  PIC X(20) VALUE 'google.com'.
002000     05  FILLER  PIC X(15) VALUE 'google'.
002100     05  FILLER  PIC X(20) VALUE 'paypal.com'.
002200     05  FILLER  PIC X(15) VALUE 'paypal'.
002300     05  FILLER  PIC X(20) VALUE 'amazon.com'.
002400     05  FILLER  PIC X(15) VALUE 'amazon'.
002500     05  FILLER  PIC X(20) VALUE 'microsoft.com'.
002600     05  FILLER  PIC X(15) VALUE 'microsoft'.
002700     05  FILLER  PIC X(20) VALUE 'facebook.com'.
002800     05  FILLER  PIC X(15) VALUE 'facebook'.
002900     05  FILLER  PIC X(20) VALUE 'netflix.com'.
003000     05  FILLER  PIC X(15) VALUE 'netflix'.
003100     05  FILLER  PIC X(20) VALUE 'apple.com'.
003200     05  FILLER  PIC X(15) VALUE 'apple'.
003300     05  FILLER  PIC X(20) VALUE 'ebay.com'.
003400     05  FILLER  PIC X(15) VALUE 'ebay'.
003500     05  FILLER  PIC X(20) VALUE 'chase.com'.
003600     05  FILLER  PIC X(15) VALUE 'chase'.
003700     05  FILLER  PIC X(20) VALUE 'wellsfargo.com'.
003800     05  FILLER  PIC X(15) VALUE 'wellsfargo'.
003900     05  FILLER  PIC X(20) VALUE 'bankofamerica.com'.
004000     05  FILLER  PIC X(15) VALUE 'bankofamerica'.
004100     05  FILLER  PIC X(20) VALUE 'dropbox.com'.
004200     05  FILLER  PIC X(15) VALUE 'dropbox'.
004300     05  FILLER  PIC X(20) VALUE 'instagram.com'.
004400     05  FILLER  PIC X(15) VALUE 'instagram'.
004500     05  FILLER  PIC X(20) VALUE 'twitter.com'.
004600     05  FILLER  PIC X(15) VALUE 'twitter'.
004700     05  FILLER  PIC X(20) VALUE 'linkedin.com'.
004800     05  FILLER  PIC X(15) VALUE 'linkedin'.
004900     05  FILLER  PIC X(20) VALUE 'yahoo.com'.
005000     05  FILLER  PIC X(15) VALUE 'yahoo'.
005100     05  FILLER  PIC X(20) VALUE 'outlook.com'.
005200     05  FILLER  PIC X(15) VALUE 'outlook'.
005300     05  FILLER  PIC X(20) VALUE 'icloud.com'.
005400     05  FILLER  PIC X(15) VALUE 'icloud'.
005500     05  FILLER  PIC X(20) VALUE 'adobe.com'.
005600     05  FILLER  PIC X(15) VALUE 'adobe'.
005700     05  FILLER  PIC X(20) VALUE 'spotify.com'.
005800     05  FILLER  PIC X(15) VALUE 'spotify'.
005900     05  FILLER  PIC X(20) VALUE 'walmart.com'.
006000     05  FILLER  PIC X(15) VALUE 'walmart'.
006100     05  FILLER  PIC X(20) VALUE 'target.com'.
006200     05  FILLER  PIC X(15) VALUE 'target'.
006300     05  FILLER  PIC X(20) VALUE 'usps.com'.
006400     05  FILLER  PIC X(15) VALUE 'usps'.
006500     05  FILLER  PIC X(20) VALUE 'fedex.com'.
006600     05  FILLER  PIC X(15) VALUE 'fedex'.
006700     05  FILLER  PIC X(20) VALUE 'ups.com'.
006800     05  FILLER  PIC X(15) VALUE 'ups'.
006900     05  FILLER  PIC X(20) VALUE 'dhl.com'.
007000     05  FILLER  PIC X(15) VALUE 'dhl'.
007100     05  FILLER  PIC X(20) VALUE 'irs.gov'.
007200     05  FILLER  PIC X(15) VALUE 'irs'.
007300     05  FILLER  PIC X(20) VALUE 'coinbase.com'.
007400     05  FILLER  PIC X(15) VALUE 'coinbase'.
007500     05  FILLER  PIC X(20) VALUE 'binance.com'.
007600     05  FILLER  PIC X(15) VALUE 'binance'.
007700     05  FILLER  PIC X(20) VALUE 'venmo.com'.
007800     05  FILLER  PIC X(15) VALUE 'venmo'.
007900     05  FILLER  PIC X(20) VALUE 'zelle.com'.
008000     05  FILLER  PIC X(15) VALUE 'zelle'.
008100     05  FILLER  PIC X(20) VALUE 'docusign.com'.
008200     05  FILLER  PIC X(15) VALUE 'docusign'.
008300     05  FILLER  PIC X(20) VALUE 'office365.com'.
008400     05  FILLER  PIC X(15) VALUE 'office365'.
008500 01  POPULAR-DOMAIN-TABLE REDEFINES POPULAR-DOMAIN-VALUES.
008600     05  POPULAR-DOMAIN-ENTRY OCCURS 28 TIMES
008700                               INDEXED BY PD-INDX.
008800         10  PD-DOMAIN-NAME      PIC X(20).
008900         10  PD-DOMAIN-STEM      PIC X(15).
009000*
009100* THE BRAND-STEM TABLE IS THE SAME WATCH-LIST STEMS, USED WHEN WE
009200* ARE LOOKING FOR A BRAND NAME RIDING INSIDE A SUBDOMAIN, PATH, OR
009300* DOMAIN FRAGMENT RATHER THAN MATCHING THE WHOLE REGISTERED DOMAIN.
009400*
009500 01  BRAND-STEM-VALUES.
009600     05  FILLER  PIC X(15) VALUE 'google'.
009700     05  FILLER  PIC X(15) VALUE 'paypal'.
009800     05  FILLER  PIC X(15) VALUE 'amazon'.
009900     05  FILLER  PIC X(15) VALUE 'microsoft'.
010000     05  FILLER  PIC X(15) VALUE 'facebook'.
010100     05  FILLER  PIC X(15) VALUE 'netflix'.
010200     05  FILLER  PIC X(15) VALUE 'apple'.
010300     05  FILLER  PIC X(15) VALUE 'ebay'.
010400     05  FILLER  PIC X(15) VALUE 'chase'.
010500     05  FILLER  PIC X(15) VALUE 'wellsfargo'.
010600     05  FILLER  PIC X(15) VALUE 'bankofamerica'.
010700     05  FILLER  PIC X(15) VALUE 'dropbox'.
010800     05  FILLER  PIC X(15) VALUE 'instagram'.
010900     05  FILLER  PIC X(15) VALUE 'twitter'.
011000     05  FILLER  PIC X(15) VALUE 'linkedin'.
011100     05  FILLER  PIC X(15) VALUE 'yahoo'.
011200     05  FILLER  PIC X(15) VALUE 'outlook'.
011300     05  FILLER  PIC X(15) VALUE 'icloud'.
011400     05  FILLER  PIC X(15) VALUE 'adobe'.
011500     05  FILLER  PIC X(15) VALUE 'spotify'.
011600     05  FILLER  PIC X(15) VALUE 'walmart'.
011700     05  FILLER  PIC X(15) VALUE 'target'.
011800     05  FILLER  PIC X(15) VALUE 'usps'.
011900     05  FILLER  PIC X(15) VALUE 'fedex'.
012000     05  FILLER  PIC X(15) VALUE 'ups'.
012100     05  FILLER  PIC X(15) VALUE 'dhl'.
012200     05  FILLER  PIC X(15) VALUE 'irs'.
012300     05  FILLER  PIC X(15) VALUE 'coinbase'.
012400     05  FILLER  PIC X(15) VALUE 'binance'.
012500     05  FILLER  PIC X(15) VALUE 'venmo'.
012600     05  FILLER  PIC X(15) VALUE 'zelle'.
012700     05  FILLER  PIC X(15) VALUE 'docusign'.
012800     05  FILLER  PIC X(15) VALUE 'office365'.
012900 01  BRAND-STEM-TABLE REDEFINES BRAND-STEM-VALUES.
013000     05  BRAND-STEM-ENTRY PIC X(15) OCCURS 32 TIMES
013100                               INDEXED BY BS-INDX.
