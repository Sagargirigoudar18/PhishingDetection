000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 14 MAY 1999 AT 16:20:40 BY  RJT  VERSION 02      *
000300 ID DIVISION.
000400 PROGRAM-ID. PSDRISKF.
000500 AUTHOR. R J TURLEY.
000600 INSTALLATION. FRAUD AND SECURITY SYSTEMS - BOULDER.
000700
000800               THIS PROGRAM IS THE RISK-FORMATTER MODULE OF THE
000900               PHISHSHIELD DETECTION BATCH (PSDDETCT).  GIVEN THE
001000               FINAL CONFIDENCE SCORE FOR AN ITEM IT BUILDS THE
001100               ONE-LINE PLAIN-LANGUAGE BANNER THAT GOES ON THE
001200               DETECTION REPORT DETAIL LINE - A THREE-WAY
001300               HIGH/MEDIUM/LOW MESSAGE WITH THE SCORE EXPRESSED AS
001400               A WHOLE-NUMBER PERCENTAGE.
001500
001600 DATE-WRITTEN. 11 MAR 1998.
001700 DATE-COMPILED.
001800 SECURITY. FRAUD DESK - INTERNAL USE ONLY.
001900******************************************************************
002000* CHANGE LOG                                                     *
002100*----------------------------------------------------------------*
002200* 1998-03-11 RJT  ORIGINAL - TWO-WAY HIGH/LOW BANNER, SHIELD-1    *
002300*                 PILOT.                                         *
002400* 1998-12-04 RJT  ADDED THE MEDIUM BANNER AFTER THE FRAUD DESK    *
002500*                 ASKED FOR A MIDDLE TIER ON THE REPORT.          *
002600* 1999-05-14 RJT  TICKET PS-0071 - PERCENTAGE NOW ROUNDS INSTEAD  *
002700*                 OF TRUNCATING.  VERSION 02.                    *
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-370.
003200 OBJECT-COMPUTER. IBM-370.
003300 SPECIAL-NAMES.
003400     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
003500     EJECT
003600 DATA DIVISION.
003700 WORKING-STORAGE SECTION.
003800 77  PGMNAME                 PIC X(8) VALUE 'PSDRISKF'.
003900     SKIP1
004000* RAW-BYTE PEEK AREA, SAME IDIOM AS EVERY OTHER MODULE IN THIS
004100* BATCH - A COMP COUNTER MOVED TO AN X VIEW FOR THE REPORT DUMP.
004200 01  WS-BINARY-NUMBERS.
004300     05  WS-BIN-4            PIC 9(8) BINARY VALUE ZERO.
004400     05  WS-BIN4-X           REDEFINES WS-BIN-4 PIC X(4).
004500     05  WS-BIN-2            PIC 9(4) BINARY VALUE ZERO.
004600     05  WS-BIN2-X           REDEFINES WS-BIN-2.
004700         10  FILLER          PIC X.
004800         10  WS-BIN2-LOW     PIC X.
004900     SKIP1
005000 01  WS-PERCENT-WORK.
005100     05  WS-PCT-WHOLE        PIC 9(3) COMP VALUE ZERO.
005200     05  WS-PCT-WHOLE-X      REDEFINES WS-PCT-WHOLE PIC X(2).
005300     SKIP1
005400 01  WS-PCT-EDIT             PIC ZZ9.
005500 01  WS-PCT-TRIMMED          PIC X(3) VALUE SPACES.
005600 01  WS-SUBSCRIPT            PIC 9(1) COMP VALUE ZERO.
005700     SKIP1
005800/ PASSED PARAMETERS.
005900 LINKAGE SECTION.
006000 01  RISKF-PARMS.
006100     05  RISKF-SCORE         PIC S9(1)V999 COMP.
006200     05  RISKF-BANNER        PIC X(60).
006300 TITLE 'RISK-FORMATTER - MAIN LINE'.
006400 PROCEDURE DIVISION USING RISKF-PARMS.
006500 0000-MAIN-LINE.
006600     MOVE SPACES TO RISKF-BANNER.
006700     PERFORM 0010-COMPUTE-PERCENTAGE THRU 0010-EXIT.
006800     EVALUATE TRUE
006900         WHEN RISKF-SCORE >= 0.80
007000             PERFORM 0100-FORMAT-HIGH-BANNER THRU 0100-EXIT
007100         WHEN RISKF-SCORE >= 0.50
007200             PERFORM 0200-FORMAT-MEDIUM-BANNER THRU 0200-EXIT
007300         WHEN OTHER
007400             PERFORM 0300-FORMAT-LOW-BANNER THRU 0300-EXIT
007500     END-EVALUATE.
007600     GOBACK.
007700     EJECT
007800 0010-COMPUTE-PERCENTAGE.
007900     COMPUTE WS-PCT-WHOLE ROUNDED = RISKF-SCORE * 100.
008000     IF WS-PCT-WHOLE > 100
008100       MOVE 100 TO WS-PCT-WHOLE
008200     END-IF.
008300     MOVE WS-PCT-WHOLE TO WS-PCT-EDIT.
008400     PERFORM 0020-TRIM-PERCENTAGE THRU 0020-EXIT.
008500 0010-EXIT.
008600     EXIT.
008700     SKIP1
008800 0020-TRIM-PERCENTAGE.
008900* WS-PCT-EDIT IS A ZZ9 FIELD - LEADING ZEROS COME BACK AS SPACES,
009000* SO WE BACK UP TO THE FIRST DIGIT AND CARRY THE REST ACROSS.
009100     MOVE SPACES TO WS-PCT-TRIMMED.
009200     MOVE 1 TO WS-SUBSCRIPT.
009300     PERFORM 0021-STEP-OVER-LEADING-SPACE
009400         UNTIL WS-SUBSCRIPT > 3
009500            OR WS-PCT-EDIT (WS-SUBSCRIPT:1) NOT = SPACE.
009600     IF WS-SUBSCRIPT <= 3
009700       MOVE WS-PCT-EDIT (WS-SUBSCRIPT:4 - WS-SUBSCRIPT)
009800           TO WS-PCT-TRIMMED
009900     END-IF.
010000 0020-EXIT.
010100     EXIT.
010200     SKIP1
010300 0021-STEP-OVER-LEADING-SPACE.
010400     ADD 1 TO WS-SUBSCRIPT.
010500     EJECT
010600 TITLE 'RISK-FORMATTER - BANNER TEXT BY TIER'.
010700 0100-FORMAT-HIGH-BANNER.
010800     STRING 'This is very dangerous (HIGH RISK: '  DELIMITED BY SIZE
010900            WS-PCT-TRIMMED                          DELIMITED BY SPACE
011000            '% confidence)'                         DELIMITED BY SIZE
011100         INTO RISKF-BANNER
011200     END-STRING.
011300 0100-EXIT.
011400     EXIT.
011500     SKIP1
011600 0200-FORMAT-MEDIUM-BANNER.
011700     STRING 'This is suspicious (MEDIUM RISK: '     DELIMITED BY SIZE
011800            WS-PCT-TRIMMED                          DELIMITED BY SPACE
011900            '%)'                                    DELIMITED BY SIZE
012000         INTO RISKF-BANNER
012100     END-STRING.
012200 0200-EXIT.
012300     EXIT.
012400     SKIP1
012500 0300-FORMAT-LOW-BANNER.
012600     STRING 'This appears safe (LOW RISK: '         DELIMITED BY SIZE
012700            WS-PCT-TRIMMED                          DELIMITED BY SPACE
012800            '%)'                                    DELIMITED BY SIZE
012900         INTO RISKF-BANNER
013000     END-STRING.
013100 0300-EXIT.
013200     EXIT.
013300     END PROGRAM PSDRISKF.
