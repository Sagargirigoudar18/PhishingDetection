000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 27 FEB 2004 AT 09:18:35 BY  RJT  VERSION 06      *
000300 ID DIVISION.
000400 PROGRAM-ID. PSDDETCT.
000500 AUTHOR. R J TURLEY.
000600 INSTALLATION. FRAUD AND SECURITY SYSTEMS - BOULDER.
000700
000800               THIS IS THE MAIN LINE OF THE PHISHSHIELD DETECTION
000900               BATCH.  IT READS THE SUSPECT-ITEMS FILE ONE RECORD
001000               AT A TIME, CALLS THE URL-ANALYZER AND/OR THE
001100               TEXT-CLASSIFIER DEPENDING ON THE ITEM'S CONTENT
001200               TYPE, CALLS THE EXPLAINER TO BUILD THE PLAIN-
001300               LANGUAGE EXPLANATION AND PICK THE RECOMMENDATIONS,
001400               CALLS THE RISK-FORMATTER FOR THE REPORT BANNER,
001500               WRITES ONE DETECT-RESULTS RECORD PER ACCEPTED
001600               ITEM, AND PRINTS THE DETECT-REPORT LISTING WITH A
001700               SUMMARY TOTALS PAGE AT THE END OF THE RUN.
001800
001900               THIS MODULE OWNS ALL THE FILES IN THE BATCH.  THE
002000               ANALYSIS MODULES (PSDURLAN, PSDTXTCL, PSDEXPLN,
002100               PSDRISKF) ARE PARAMETER-DRIVEN SUBPROGRAMS WITH NO
002200               FILES OF THEIR OWN.
002300
002400 DATE-WRITTEN. 11 MAR 1998.
002500 DATE-COMPILED.
002600 SECURITY. FRAUD DESK - INTERNAL USE ONLY.
002700******************************************************************
002800* CHANGE LOG                                                     *
002900*----------------------------------------------------------------*
003000* 1998-03-11 RJT  ORIGINAL - SHIELD-1 PILOT.  URL ITEMS ONLY,     *
003100*                 SINGLE THRESHOLD SET, NO REPORT - RESULTS FILE  *
003200*                 ONLY.                                          *
003300* 1998-09-22 RJT  ADDED THE PRINTED DETECT-REPORT AND THE END OF  *
003400*                 RUN SUMMARY TOTALS PAGE THE FRAUD DESK ASKED    *
003500*                 FOR AT THE PILOT REVIEW.                       *
003600* 1999-02-08 KDW  TEXT-CLASSIFIER BROUGHT IN FOR THE NON-URL      *
003700*                 CONTENT TYPES (EMAIL/SMS/WHATS/TEXT) - SEPARATE *
003800*                 THRESHOLD SET ADDED FOR THOSE ITEMS.            *
003900* 1999-11-09 KDW  Y2K SWEEP - TIMESTAMP FIELDS ON THE REPORT      *
004000*                 HEADING WIDENED TO 4-DIGIT YEAR.  NO DATA FIELD *
004100*                 ON EITHER FILE IS DATE-SENSITIVE.               *
004200* 2000-06-14 RJT  TICKET PS-0144 - URL ITEMS NOW RUN BOTH THE     *
004300*                 URL-ANALYZER AND THE TEXT-CLASSIFIER AND        *
004400*                 AVERAGE THE TWO SCORES, PER THE FRAUD DESK'S    *
004500*                 FALSE-NEGATIVE REVIEW.                         *
004600* 2001-09-05 KDW  TICKET PS-0301 - EXPLAINER CALL AND             *
004700*                 RECOMMENDATION LOOKUP ADDED TO THE PER-ITEM     *
004800*                 STEP, RESULTS RECORD WIDENED TO CARRY TWO       *
004900*                 RECOMMENDATION LINES.                          *
005000* 2002-03-01 RJT  TICKET PS-0349 - RISK-FORMATTER CALL ADDED SO   *
005100*                 THE REPORT DETAIL LINE CARRIES THE PLAIN-       *
005200*                 LANGUAGE BANNER INSTEAD OF THE RAW SCORE ALONE. *
005300* 2004-02-27 RJT  TICKET PS-0512 - BLANK-CONTENT ITEMS NOW        *
005400*                 COUNTED AS REJECTS INSTEAD OF ABENDING ON A     *
005500*                 ZERO-LENGTH SCAN.  VERSION 06.                 *
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-370.
006000 OBJECT-COMPUTER. IBM-370.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM
006300     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SUSPECT-ITEMS   ASSIGN TO PSDINPUT
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT DETECT-RESULTS  ASSIGN TO PSDOUTPT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT DETECT-REPORT   ASSIGN TO PSDPRINT
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     EJECT
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  SUSPECT-ITEMS
007600     LABEL RECORDS STANDARD
007700     RECORD CONTAINS 268 CHARACTERS.
007800 COPY PSDITEM.
007900 FD  DETECT-RESULTS
008000     LABEL RECORDS STANDARD
008100     RECORD CONTAINS 368 CHARACTERS.
008200 COPY PSDRSLT.
008300 FD  DETECT-REPORT
008400     LABEL RECORDS STANDARD
008500     RECORD CONTAINS 132 CHARACTERS.
008600 01  PRINT-RECORD                PIC X(132).
008700     EJECT
008800 WORKING-STORAGE SECTION.
008900 77  PGMNAME                     PIC X(8) VALUE 'PSDDETCT'.
009000     SKIP1
009100* RAW-BYTE PEEK AREA, SAME IDIOM AS EVERY OTHER MODULE IN THIS
009200* BATCH - A COMP COUNTER MOVED TO AN X VIEW FOR THE REPORT DUMP.
009300 01  WS-BINARY-NUMBERS.
009400     05  WS-BIN-4                PIC 9(8) BINARY VALUE ZERO.
009500     05  WS-BIN4-X               REDEFINES WS-BIN-4 PIC X(4).
009600     05  WS-BIN-2                PIC 9(4) BINARY VALUE ZERO.
009700     05  WS-BIN2-X               REDEFINES WS-BIN-2.
009800         10  FILLER              PIC X.
009900         10  WS-BIN2-LOW         PIC X.
010000     SKIP1
010100 01  WS-SWITCHES.
010200     05  WS-EOF-SWITCH           PIC X VALUE 'N'.
010300         88  WS-END-OF-FILE      VALUE 'Y'.
010400     05  FILLER                  PIC X(9) VALUE SPACES.
010500     SKIP1
010600 01  WS-SCORE-WORK.
010700     05  WS-URL-SCORE            PIC S9(1)V999 COMP VALUE ZERO.
010800     05  WS-TEXT-SCORE           PIC S9(1)V999 COMP VALUE ZERO.
010900     05  WS-FINAL-SCORE          PIC S9(1)V999 COMP VALUE ZERO.
011000     05  WS-FINAL-SCORE-X        REDEFINES WS-FINAL-SCORE PIC X(2).
011100     SKIP1
011200 01  WS-TOTALS.
011300     05  WS-ITEMS-READ           PIC 9(7) COMP VALUE ZERO.
011400     05  WS-ITEMS-REJECTED       PIC 9(7) COMP VALUE ZERO.
011500     05  WS-ITEMS-ACCEPTED       PIC 9(7) COMP VALUE ZERO.
011600     05  WS-PHISHING-COUNT       PIC 9(7) COMP VALUE ZERO.
011700     05  WS-LOW-COUNT            PIC 9(7) COMP VALUE ZERO.
011800     05  WS-MEDIUM-COUNT         PIC 9(7) COMP VALUE ZERO.
011900     05  WS-HIGH-COUNT           PIC 9(7) COMP VALUE ZERO.
012000     05  WS-CONFIDENCE-SUM       PIC S9(5)V999 COMP VALUE ZERO.
012100     05  WS-AVERAGE-CONFIDENCE   PIC S9(1)V999 COMP VALUE ZERO.
012150     05  FILLER                  PIC X(4).
012200     SKIP1
012600* PAGE AND LINE CONTROL, SAME PATTERN EVERY PRINT PROGRAM ON THIS
012700* SHOP USES.
012800 77  LINE-COUNT                  PIC S9(4) BINARY VALUE ZERO.
012900 77  PAGE-COUNT                  PIC S9(4) BINARY VALUE ZERO.
013000 77  PAGE-LEN                    PIC S9(4) BINARY VALUE 60.
013100     SKIP1
013200 01  TIME-STAMP.
013300     05  T-S-DAY                 PIC 9(7).
013400     05  T-S-TIME                PIC 9(8).
013500 01  PAGE-TIMESTAMP              REDEFINES TIME-STAMP PIC X(15).
013600     SKIP1
013700 01  PAGE-TITLE.
013800     05  FILLER                  PIC X VALUE '1'.
013900     05  FILLER                  PIC X(29)
014000                                 VALUE 'PHISHSHIELD DETECTION REPORT'.
014100     05  FILLER                  PIC X(5) VALUE SPACES.
014200     05  FILLER                  PIC X(5) VALUE 'PAGE '.
014300     05  LINE-PAGE-NUM           PIC Z(4).
014400     05  FILLER                  PIC X(89) VALUE SPACES.
014500     SKIP1
014600 01  PAGE-HEADING-1.
014700     05  FILLER                  PIC X VALUE SPACE.
014800     05  FILLER                  PIC X(8)  VALUE 'ITEM-ID'.
014900     05  FILLER                  PIC X(1)  VALUE SPACE.
015000     05  FILLER                  PIC X(5)  VALUE 'TYPE'.
015100     05  FILLER                  PIC X(2)  VALUE SPACE.
015200     05  FILLER                  PIC X(40) VALUE 'CONTENT'.
015300     05  FILLER                  PIC X(1)  VALUE SPACE.
015400     05  FILLER                  PIC X(5)  VALUE 'CONF'.
015500     05  FILLER                  PIC X(1)  VALUE SPACE.
015600     05  FILLER                  PIC X(6)  VALUE 'LEVEL'.
015700     05  FILLER                  PIC X(1)  VALUE SPACE.
015800     05  FILLER                  PIC X(1)  VALUE 'P'.
015900     05  FILLER                  PIC X(1)  VALUE SPACE.
016000     05  FILLER                  PIC X(55) VALUE 'BANNER'.
016100     SKIP1
016200 01  LINE-DETAIL.
016300     05  LD-ITEM-ID              PIC X(08).
016400     05  FILLER                  PIC X(01) VALUE SPACE.
016500     05  LD-CONTENT-TYPE         PIC X(05).
016600     05  FILLER                  PIC X(02) VALUE SPACE.
016700     05  LD-CONTENT              PIC X(40).
016800     05  FILLER                  PIC X(01) VALUE SPACE.
016900     05  LD-CONFIDENCE           PIC Z.999.
017000     05  FILLER                  PIC X(01) VALUE SPACE.
017100     05  LD-RISK-LEVEL           PIC X(06).
017200     05  FILLER                  PIC X(01) VALUE SPACE.
017300     05  LD-PHISHING             PIC X(01).
017400     05  FILLER                  PIC X(01) VALUE SPACE.
017500     05  LD-BANNER               PIC X(60).
017600     05  FILLER                  PIC X(05) VALUE SPACES.
017700     SKIP1
017800 01  SUMMARY-TITLE.
017900     05  FILLER                  PIC X VALUE '0'.
018000     05  FILLER                  PIC X(30)
018100                                 VALUE 'RUN TOTALS'.
018200     05  FILLER                  PIC X(101) VALUE SPACES.
018300     SKIP1
018400 01  SUMMARY-LINE.
018500     05  SL-LABEL                PIC X(40).
018600     05  SL-VALUE                PIC ZZZ,ZZ9.
018700     05  FILLER                  PIC X(85) VALUE SPACES.
018800     SKIP1
018900 01  SUMMARY-AVERAGE-LINE.
019000     05  FILLER                  PIC X(40)
019100                                 VALUE 'AVERAGE CONFIDENCE - ACCEPTED ITEMS'.
019200     05  SAL-VALUE               PIC 9.999.
019300     05  FILLER                  PIC X(85) VALUE SPACES.
019400     EJECT
019500/ PARAMETER AREAS FOR THE FOUR ANALYSIS SUBPROGRAMS.
019600 01  WS-URLAN-PARMS.
019700     05  WS-URLAN-CONTENT        PIC X(255).
019800     05  WS-URLAN-SCORE          PIC S9(1)V999 COMP.
019900 01  WS-TXTCL-PARMS.
020000     05  WS-TXTCL-CONTENT        PIC X(255).
020100     05  WS-TXTCL-SCORE          PIC S9(1)V999 COMP.
020200 01  WS-EXPLN-PARMS.
020300     05  WS-EXPLN-CONTENT        PIC X(255).
020400     05  WS-EXPLN-RISK-LEVEL     PIC X(06).
020500     05  WS-EXPLN-EXPLANATION    PIC X(200).
020600     05  WS-EXPLN-RECOMMEND-1    PIC X(72).
020700     05  WS-EXPLN-RECOMMEND-2    PIC X(72).
020800 01  WS-RISKF-PARMS.
020900     05  WS-RISKF-SCORE          PIC S9(1)V999 COMP.
021000     05  WS-RISKF-BANNER         PIC X(60).
021100     SKIP1
021200 77  URLAN-PGM                   PIC X(8) VALUE 'PSDURLAN'.
021300 77  TXTCL-PGM                   PIC X(8) VALUE 'PSDTXTCL'.
021400 77  EXPLN-PGM                   PIC X(8) VALUE 'PSDEXPLN'.
021500 77  RISKF-PGM                   PIC X(8) VALUE 'PSDRISKF'.
021600     EJECT
021700 TITLE 'DETECTION-ORCHESTRATOR - MAIN LINE'.
021800 PROCEDURE DIVISION.
021900 0000-MAIN-CONTROL.
022000     PERFORM 0010-INITIALIZATION THRU 0010-EXIT.
022100     PERFORM 0100-READ-SUSPECT-ITEM THRU 0100-EXIT.
022200     PERFORM 0200-PROCESS-ITEM THRU 0200-EXIT
022300         UNTIL WS-END-OF-FILE.
022400     PERFORM 0900-TERMINATION THRU 0900-EXIT.
022500     STOP RUN.
022600     EJECT
022700 0010-INITIALIZATION.
022800     OPEN INPUT  SUSPECT-ITEMS.
022900     OPEN OUTPUT DETECT-RESULTS.
023000     OPEN OUTPUT DETECT-REPORT.
023100     MOVE PAGE-LEN TO LINE-COUNT.
023200 0010-EXIT.
023300     EXIT.
023400     SKIP1
023500 0100-READ-SUSPECT-ITEM.
023600     READ SUSPECT-ITEMS
023700         AT END
023800             SET WS-END-OF-FILE TO TRUE
023900     END-READ.
024000 0100-EXIT.
024100     EXIT.
024200     EJECT
024300 TITLE 'DETECTION-ORCHESTRATOR - PER-ITEM PROCESSING'.
024400 0200-PROCESS-ITEM.
024500     ADD 1 TO WS-ITEMS-READ.
024600     IF SI-CONTENT = SPACES
024700         ADD 1 TO WS-ITEMS-REJECTED
024800     ELSE
024900         PERFORM 0300-ANALYZE-ITEM THRU 0300-EXIT
025000         PERFORM 0400-BUILD-EXPLANATION THRU 0400-EXIT
025100         PERFORM 0500-WRITE-RESULT THRU 0500-EXIT
025200         PERFORM 0600-PRINT-DETAIL THRU 0600-EXIT
025300         PERFORM 0650-ACCUMULATE-TOTALS THRU 0650-EXIT
025400     END-IF.
025500     PERFORM 0100-READ-SUSPECT-ITEM THRU 0100-EXIT.
025600 0200-EXIT.
025700     EXIT.
025800     EJECT
025900 0300-ANALYZE-ITEM.
026000     MOVE SI-CONTENT TO WS-URLAN-CONTENT WS-TXTCL-CONTENT.
026100     MOVE ZERO TO WS-URL-SCORE WS-TEXT-SCORE.
026200     IF SI-TYPE-URL
026300         CALL URLAN-PGM USING WS-URLAN-PARMS
026400         MOVE WS-URLAN-SCORE TO WS-URL-SCORE
026500         CALL TXTCL-PGM USING WS-TXTCL-PARMS
026600         MOVE WS-TXTCL-SCORE TO WS-TEXT-SCORE
026700         COMPUTE WS-FINAL-SCORE ROUNDED =
026800             (WS-URL-SCORE + WS-TEXT-SCORE) / 2
026900         EVALUATE TRUE
027000             WHEN WS-FINAL-SCORE >= 0.70
027100                 SET DR-LEVEL-HIGH   TO TRUE
027200             WHEN WS-FINAL-SCORE >= 0.40
027300                 SET DR-LEVEL-MEDIUM TO TRUE
027400             WHEN OTHER
027500                 SET DR-LEVEL-LOW    TO TRUE
027600         END-EVALUATE
027700         IF WS-FINAL-SCORE >= 0.50
027800             SET DR-PHISHING-YES TO TRUE
027900         ELSE
028000             SET DR-PHISHING-NO  TO TRUE
028100         END-IF
028200     ELSE
028300         CALL TXTCL-PGM USING WS-TXTCL-PARMS
028400         MOVE WS-TXTCL-SCORE TO WS-TEXT-SCORE
028500         MOVE WS-TEXT-SCORE TO WS-FINAL-SCORE
028600         EVALUATE TRUE
028700             WHEN WS-FINAL-SCORE >= 0.80
028800                 SET DR-LEVEL-HIGH   TO TRUE
028900             WHEN WS-FINAL-SCORE >= 0.50
029000                 SET DR-LEVEL-MEDIUM TO TRUE
029100             WHEN OTHER
029200                 SET DR-LEVEL-LOW    TO TRUE
029300         END-EVALUATE
029400         IF WS-FINAL-SCORE >= 0.45
029500             SET DR-PHISHING-YES TO TRUE
029600         ELSE
029700             SET DR-PHISHING-NO  TO TRUE
029800         END-IF
029900     END-IF.
030000     MOVE SI-ITEM-ID      TO DR-ITEM-ID.
030100     MOVE SI-CONTENT-TYPE TO DR-CONTENT-TYPE.
030200     MOVE WS-FINAL-SCORE  TO DR-CONFIDENCE.
030300 0300-EXIT.
030400     EXIT.
030500     SKIP1
030600 0400-BUILD-EXPLANATION.
030700     MOVE SI-CONTENT     TO WS-EXPLN-CONTENT.
030800     MOVE DR-RISK-LEVEL  TO WS-EXPLN-RISK-LEVEL.
030900     CALL EXPLN-PGM USING WS-EXPLN-PARMS.
031000     MOVE WS-EXPLN-EXPLANATION  TO DR-EXPLANATION.
031100     MOVE WS-EXPLN-RECOMMEND-1  TO DR-RECOMMENDATION-1.
031200     MOVE WS-EXPLN-RECOMMEND-2  TO DR-RECOMMENDATION-2.
031300 0400-EXIT.
031400     EXIT.
031500     SKIP1
031600 0500-WRITE-RESULT.
031700     WRITE DETECTION-RESULT-RECORD.
031800 0500-EXIT.
031900     EXIT.
032000     EJECT
032100 TITLE 'DETECTION-ORCHESTRATOR - REPORT PRINTING'.
032200 0600-PRINT-DETAIL.
032300     IF LINE-COUNT >= PAGE-LEN
032400         PERFORM 0610-PRINT-HEADINGS THRU 0610-EXIT
032500     END-IF.
032600     MOVE DR-ITEM-ID       TO LD-ITEM-ID.
032700     MOVE DR-CONTENT-TYPE  TO LD-CONTENT-TYPE.
032800     MOVE SI-CONTENT (1:40) TO LD-CONTENT.
032900     MOVE DR-CONFIDENCE    TO LD-CONFIDENCE.
033000     MOVE DR-RISK-LEVEL    TO LD-RISK-LEVEL.
033100     MOVE DR-IS-PHISHING   TO LD-PHISHING.
033200     MOVE WS-FINAL-SCORE   TO WS-RISKF-SCORE.
033300     CALL RISKF-PGM USING WS-RISKF-PARMS.
033400     MOVE WS-RISKF-BANNER  TO LD-BANNER.
034100     WRITE PRINT-RECORD FROM LINE-DETAIL.
034200     ADD 1 TO LINE-COUNT.
034300 0600-EXIT.
034500     EXIT.
034600     SKIP1
034700 0610-PRINT-HEADINGS.
034800     ADD 1 TO PAGE-COUNT.
034900     MOVE PAGE-COUNT TO LINE-PAGE-NUM.
035000     WRITE PRINT-RECORD FROM PAGE-TITLE.
035100     WRITE PRINT-RECORD FROM PAGE-HEADING-1.
035200     MOVE ZERO TO LINE-COUNT.
035300 0610-EXIT.
035400     EXIT.
035500     SKIP1
035600 0650-ACCUMULATE-TOTALS.
035700     ADD 1 TO WS-ITEMS-ACCEPTED.
035800     ADD WS-FINAL-SCORE TO WS-CONFIDENCE-SUM.
035900     IF DR-PHISHING-YES
036000         ADD 1 TO WS-PHISHING-COUNT
036100     END-IF.
036200     EVALUATE TRUE
036300         WHEN DR-LEVEL-HIGH
036400             ADD 1 TO WS-HIGH-COUNT
036500         WHEN DR-LEVEL-MEDIUM
036600             ADD 1 TO WS-MEDIUM-COUNT
036700         WHEN OTHER
036800             ADD 1 TO WS-LOW-COUNT
036900     END-EVALUATE.
037000 0650-EXIT.
037100     EXIT.
037200     EJECT
037300 TITLE 'DETECTION-ORCHESTRATOR - END OF RUN'.
037400 0900-TERMINATION.
037500     PERFORM 0610-PRINT-HEADINGS THRU 0610-EXIT.
037600     WRITE PRINT-RECORD FROM SUMMARY-TITLE.
037700     PERFORM 0910-COMPUTE-AVERAGE THRU 0910-EXIT.
037800     MOVE 'ITEMS READ'                TO SL-LABEL.
037900     MOVE WS-ITEMS-READ               TO SL-VALUE.
038000     WRITE PRINT-RECORD FROM SUMMARY-LINE.
038100     MOVE 'ITEMS REJECTED - BLANK CONTENT' TO SL-LABEL.
038200     MOVE WS-ITEMS-REJECTED           TO SL-VALUE.
038300     WRITE PRINT-RECORD FROM SUMMARY-LINE.
038400     MOVE 'ITEMS FLAGGED AS PHISHING'  TO SL-LABEL.
038500     MOVE WS-PHISHING-COUNT           TO SL-VALUE.
038600     WRITE PRINT-RECORD FROM SUMMARY-LINE.
038700     MOVE 'RISK LEVEL - LOW'           TO SL-LABEL.
038800     MOVE WS-LOW-COUNT                TO SL-VALUE.
038900     WRITE PRINT-RECORD FROM SUMMARY-LINE.
039000     MOVE 'RISK LEVEL - MEDIUM'        TO SL-LABEL.
039100     MOVE WS-MEDIUM-COUNT             TO SL-VALUE.
039200     WRITE PRINT-RECORD FROM SUMMARY-LINE.
039300     MOVE 'RISK LEVEL - HIGH'          TO SL-LABEL.
039400     MOVE WS-HIGH-COUNT               TO SL-VALUE.
039500     WRITE PRINT-RECORD FROM SUMMARY-LINE.
039600     WRITE PRINT-RECORD FROM SUMMARY-AVERAGE-LINE.
039700     CLOSE SUSPECT-ITEMS DETECT-RESULTS DETECT-REPORT.
039800 0900-EXIT.
039900     EXIT.
040000     SKIP1
040100 0910-COMPUTE-AVERAGE.
040200     MOVE ZERO TO WS-AVERAGE-CONFIDENCE.
040300     IF WS-ITEMS-ACCEPTED > ZERO
040400         COMPUTE WS-AVERAGE-CONFIDENCE ROUNDED =
040500             WS-CONFIDENCE-SUM / WS-ITEMS-ACCEPTED
040600     END-IF.
040700     MOVE WS-AVERAGE-CONFIDENCE TO SAL-VALUE.
040800 0910-EXIT.
040900     EXIT.
041000     END PROGRAM PSDDETCT.
