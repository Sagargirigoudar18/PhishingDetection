000100******************************************************************
000200* PSDITEM  -  SUSPECT-ITEM INPUT RECORD LAYOUT                   *
000300*             ONE RECORD PER SUSPECT URL OR MESSAGE TEXT         *
000400*             PRESENTED TO THE DETECTION BATCH BY THE CALLING    *
000500*             SYSTEM.  FIXED LENGTH 268, LINE SEQUENTIAL.        *
000600******************************************************************
000700* 1998-03-11 RJT  ORIGINAL LAYOUT FOR THE SHIELD-1 PILOT RUN.
000800* 1999-11-02 RJT  Y2K SWEEP - NO DATE FIELDS ON THIS RECORD, NO
000900*                 CHANGE REQUIRED.  NOTED FOR THE AUDIT BINDER.
001000* 2003-06-19 KDW  TICKET PS-0447 - WHATS CONTENT-TYPE ADDED FOR
001100*                 THE MESSAGING GATEWAY FEED.
001200******************************************************************
001300 01  SUSPECT-ITEM-RECORD.
001400     05  SI-ITEM-ID              PIC X(08).
001500     05  SI-CONTENT-TYPE         PIC X(05).
001600         88  SI-TYPE-URL         VALUE 'URL  '.
001700         88  SI-TYPE-EMAIL       VALUE 'EMAIL'.
001800         88  SI-TYPE-SMS         VALUE 'SMS  '.
001900         88  SI-TYPE-WHATSAPP    VALUE 'WHATS'.
002000         88  SI-TYPE-TEXT        VALUE 'TEXT '.
002100     05  SI-CONTENT              PIC X(255).
