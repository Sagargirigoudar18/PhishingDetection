000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 09 AUG 2004 AT 11:03:16 BY  KDW  VERSION 07      *
000300 ID DIVISION.
000400 PROGRAM-ID. PSDTXTCL.
000500 AUTHOR. K D WHITLOCK.
000600 INSTALLATION. FRAUD AND SECURITY SYSTEMS - BOULDER.
000700
000800               THIS PROGRAM IS THE TEXT-CLASSIFIER MODULE OF THE
000900               PHISHSHIELD DETECTION BATCH (PSDDETCT).  GIVEN A
001000               MESSAGE OF ANY TYPE (EMAIL, SMS, WHATSAPP, PLAIN
001100               TEXT) IT COMPUTES EIGHT SEPARATE RISK COMPONENTS,
001200               ADDS THEM, APPLIES THE COMBINATION MULTIPLIERS THE
001300               FRAUD DESK ASKED FOR, AND RETURNS A FINAL SCORE,
001400               0.000 THRU 1.000.
001500
001600               ONE OF THE EIGHT COMPONENTS (URL-RISK) REQUIRES
001700               SCORING ANY URL FOUND EMBEDDED IN THE MESSAGE BODY,
001800               SO THIS PROGRAM CALLS PSDURLAN DIRECTLY FOR UP TO
001900               THE FIRST FIVE SUCH URLS AND KEEPS THE WORST SCORE.
002000
002100 DATE-WRITTEN. 11 MAR 1998.
002200 DATE-COMPILED.
002300 SECURITY. FRAUD DESK - INTERNAL USE ONLY.
002400******************************************************************
002500* CHANGE LOG                                                     *
002600*----------------------------------------------------------------*
002700* 1998-03-11 RJT  ORIGINAL - KEYWORD_RISK AND URGENCY_RISK ONLY,   *
002800*                 SHIELD-1 PILOT.                                 *
002900* 1998-09-28 RJT  ADDED THREAT_RISK AND IMPERSONATION_RISK PER THE *
003000*                 FRAUD DESK'S FALL REVIEW.                       *
003100* 1999-11-09 KDW  Y2K SWEEP - NO TWO-DIGIT YEAR FIELDS IN THIS     *
003200*                 MODULE, NO CHANGE REQUIRED.  NOTED FOR AUDIT.    *
003300* 2000-06-12 KDW  ADDED PATTERN_RISK (EMBEDDED URL, CARD NUMBER,   *
003400*                 EMAIL, PHONE, AND SSN SHAPE COUNTS).             *
003500* 2001-03-05 RJT  ADDED FORMATTING_RISK (UPPERCASE RATIO, BANGS,   *
003600*                 QUESTION MARKS).  TICKET PS-0198.                *
003700* 2002-02-14 KDW  ADDED URL_RISK - NOW CALLS PSDURLAN FOR ANY      *
003800*                 EMBEDDED URL.  TICKET PS-0255.                  *
003900* 2002-11-20 RJT  ADDED LINK_MISMATCH_RISK FOR HTML/MARKDOWN LINKS *
004000*                 WHOSE DISPLAY TEXT DISAGREES WITH THE TARGET.    *
004100* 2003-08-30 KDW  TICKET PS-0409 - ADDED THE THREE COMBINATION     *
004200*                 MULTIPLIERS (URGENCY/THREAT, IMPERSONATION/URL,  *
004300*                 LINK-MISMATCH).  VERSION 05.                     *
004310* 2004-08-02 RJT  TICKET PS-0549 - AUDIT FOUND LINK_MISMATCH_RISK  *
004320*                 WAS DOCUMENTED AS COVERING HTML ANCHORS BUT THE  *
004330*                 <A HREF= SCAN WAS NEVER WRITTEN, ONLY THE        *
004340*                 MARKDOWN HALF.  ADDED 0172-CHECK-HTML-LINK SO     *
004350*                 THE RULE DOES WHAT ITS OWN COMMENT SAYS.          *
004360*                 VERSION 06.                                      *
004370* 2004-08-09 KDW  TICKET PS-0553 - PATTERN_RISK'S CARD AND PHONE    *
004380*                 SHAPE CHECKS ONLY RECOGNIZED THE DASHED OR THE    *
004390*                 RUN-TOGETHER FORM.  A BLANK-SEPARATED CARD OR     *
004391*                 PHONE NUMBER WAS NEVER COUNTED.  THE SEPARATOR    *
004392*                 POSITIONS NOW ACCEPT EITHER A DASH OR A BLANK.    *
004393*                 VERSION 07.                                      *
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-370.
004800 OBJECT-COMPUTER. IBM-370.
004900 SPECIAL-NAMES.
005000     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
005100     CLASS WS-UPPER-CLASS IS 'A' THRU 'Z'.
005200     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z' 'a' THRU 'z'.
005300     EJECT
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600 77  PGMNAME                 PIC X(8) VALUE 'PSDTXTCL'.
005700     SKIP1
005800* RAW-BYTE PEEK AREA, SAME IDIOM AS EVERY OTHER MODULE IN THIS
005900* BATCH - A COMP COUNTER MOVED TO AN X VIEW FOR THE REPORT DUMP.
006000 01  WS-BINARY-NUMBERS.
006100     05  WS-BIN-4            PIC 9(8) BINARY VALUE ZERO.
006200     05  WS-BIN4-X           REDEFINES WS-BIN-4 PIC X(4).
006300     05  WS-BIN-2            PIC 9(4) BINARY VALUE ZERO.
006400     05  WS-BIN2-X           REDEFINES WS-BIN-2.
006500         10  FILLER          PIC X.
006600         10  WS-BIN2-LOW     PIC X.
006700     SKIP1
006800 01  WS-TOTAL-WORK.
006900     05  WS-TOTAL-BIN        PIC S9(1)V999 COMP VALUE ZERO.
007000     05  WS-TOTAL-BIN-X      REDEFINES WS-TOTAL-BIN PIC X(2).
007100     SKIP1
007200* THE EIGHT RISK COMPONENTS, 0.000 THRU THEIR OWN CAP.
007300 01  WS-RISK-COMPONENTS.
007400     05  RC-KEYWORD          PIC S9(1)V999 COMP VALUE ZERO.
007500     05  RC-PATTERN          PIC S9(1)V999 COMP VALUE ZERO.
007600     05  RC-URGENCY          PIC S9(1)V999 COMP VALUE ZERO.
007700     05  RC-THREAT           PIC S9(1)V999 COMP VALUE ZERO.
007800     05  RC-IMPERSONATION    PIC S9(1)V999 COMP VALUE ZERO.
007900     05  RC-FORMATTING       PIC S9(1)V999 COMP VALUE ZERO.
008000     05  RC-URL              PIC S9(1)V999 COMP VALUE ZERO.
008100     05  RC-LINK-MISMATCH    PIC S9(1)V999 COMP VALUE ZERO.
008200     05  FILLER              PIC X(8).
008300     SKIP1
008400 01  WS-HIT-COUNTERS.
008500     05  HC-KEYWORD-HITS     PIC 9(3) COMP VALUE ZERO.
008600     05  HC-PATTERN-HITS     PIC 9(3) COMP VALUE ZERO.
008700     05  HC-URGENCY-HITS     PIC 9(3) COMP VALUE ZERO.
008800     05  HC-THREAT-HITS      PIC 9(3) COMP VALUE ZERO.
008900     05  HC-IMPERS-HITS      PIC 9(3) COMP VALUE ZERO.
009000     05  HC-LINK-HITS        PIC 9(2) COMP VALUE ZERO.
009100     05  HC-URL-COUNT        PIC 9(2) COMP VALUE ZERO.
009200     05  FILLER              PIC X(6).
009300     SKIP1
009400* LOWERCASED WORKING COPY OF THE MESSAGE AND A SCAN BUFFER.
009500 01  WS-TEXT-WORK.
009600     05  WS-LOWER-TEXT       PIC X(255) VALUE SPACES.
009700     05  WS-TEXT-LENGTH      PIC 9(3) COMP VALUE ZERO.
009800     05  WS-SCAN-WORK-HOLDER PIC X(255) VALUE SPACES.
009900     05  WS-SCAN-NEEDLE      PIC X(20)  VALUE SPACES.
010000     05  WS-SCAN-NEEDLE-LEN  PIC 9(2)   COMP.
010100     05  WS-SCAN-POS         PIC 9(3)   COMP.
010200     05  WS-SCAN-LIMIT       PIC 9(3)   COMP.
010300     05  WS-SCAN-FOUND-FLAG  PIC X VALUE 'N'.
010400         88  WS-SCAN-FOUND   VALUE 'Y'.
010500     05  FILLER              PIC X(6).
010600     SKIP1
010700 01  WS-SUBSCRIPT            PIC 9(3) COMP VALUE ZERO.
010800 01  WS-IDX                  PIC 9(3) COMP VALUE ZERO.
010900 01  WS-UPPER-COUNT          PIC 9(3) COMP VALUE ZERO.
011000 01  WS-BANG-COUNT           PIC 9(2) COMP VALUE ZERO.
011100 01  WS-QMARK-COUNT          PIC 9(2) COMP VALUE ZERO.
011200 01  WS-MAX-URL-SCORE        PIC S9(1)V999 COMP VALUE ZERO.
011300     SKIP1
011400* KEYWORD LIST FOR KEYWORD_RISK - 68 ENTRIES PER THE FRAUD DESK'S
011500* CURRENT WORD LIST, BUILT AT RUN TIME IN 0010-INITIALIZE-TABLES.
011600 01  WS-KEYWORD-TABLE.
011700     05  WS-KEYWORD-ENTRY OCCURS 68 TIMES INDEXED BY KW-INDX.
011800         10  WS-KEYWORD      PIC X(16).
011900     SKIP1
012000 01  WS-URGENCY-TABLE.
012100     05  WS-URGENCY-ENTRY OCCURS 19 TIMES INDEXED BY UG-INDX.
012200         10  WS-URGENCY-PHRASE PIC X(20).
012300     SKIP1
012400 01  WS-THREAT-TABLE.
012500     05  WS-THREAT-ENTRY OCCURS 19 TIMES INDEXED BY TH-INDX.
012600         10  WS-THREAT-WORD  PIC X(14).
012700     SKIP1
012800 01  WS-IMPERSONATION-TABLE.
012900     05  WS-IMPERS-ENTRY OCCURS 7 TIMES INDEXED BY IM-INDX.
013000         10  WS-IMPERS-PHRASE PIC X(20).
013100     SKIP1
013200* UP TO FIVE EMBEDDED URLS, EXTRACTED FROM THE MESSAGE BODY.
013300 01  WS-EMBEDDED-URL-TABLE.
013400     05  WS-EMBEDDED-URL-ENTRY OCCURS 5 TIMES INDEXED BY EU-INDX.
013500         10  WS-EMBEDDED-URL PIC X(255).
013600     SKIP1
013700* LINKAGE AREA PASSED THROUGH TO PSDURLAN FOR EACH EMBEDDED URL.
013800 01  WS-URLAN-CALL-PARMS.
013900     05  CALL-URLAN-CONTENT  PIC X(255).
014000     05  CALL-URLAN-SCORE    PIC S9(1)V999 COMP.
014100     SKIP1
014200/ PASSED PARAMETERS.
014300 LINKAGE SECTION.
014400 01  TXTCL-PARMS.
014500     05  TXTCL-CONTENT       PIC X(255).
014600     05  TXTCL-SCORE         PIC S9(1)V999 COMP.
014700 TITLE 'TEXT-CLASSIFIER - INITIALIZATION AND MAIN LINE'.
014800 PROCEDURE DIVISION USING TXTCL-PARMS.
014900 0000-MAIN-LINE.
015000     PERFORM 0010-INITIALIZE-TABLES.
015100     MOVE TXTCL-CONTENT TO WS-LOWER-TEXT.
015105     INSPECT WS-LOWER-TEXT CONVERTING
015110         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
015115         'abcdefghijklmnopqrstuvwxyz'.
015200     PERFORM 0020-COMPUTE-TEXT-LENGTH THRU 0020-EXIT.
015300     PERFORM 0100-SCORE-KEYWORD THRU 0100-EXIT.
015400     PERFORM 0110-SCORE-PATTERN THRU 0110-EXIT.
015500     PERFORM 0120-SCORE-URGENCY THRU 0120-EXIT.
015600     PERFORM 0130-SCORE-THREAT THRU 0130-EXIT.
015700     PERFORM 0140-SCORE-IMPERSONATION THRU 0140-EXIT.
015800     PERFORM 0150-SCORE-FORMATTING THRU 0150-EXIT.
015900     PERFORM 0160-SCORE-URL THRU 0160-EXIT.
016000     PERFORM 0170-SCORE-LINK-MISMATCH THRU 0170-EXIT.
016100     PERFORM 0200-COMBINE-COMPONENTS THRU 0200-EXIT.
016200     MOVE WS-TOTAL-BIN TO TXTCL-SCORE.
016300     GOBACK.
016400     EJECT
016500 0010-INITIALIZE-TABLES.
016600     MOVE 'urgent'          TO WS-KEYWORD (1).
016700     MOVE 'immediately'     TO WS-KEYWORD (2).
016800     MOVE 'verify'          TO WS-KEYWORD (3).
016900     MOVE 'confirm'         TO WS-KEYWORD (4).
017000     MOVE 'suspended'       TO WS-KEYWORD (5).
017100     MOVE 'blocked'         TO WS-KEYWORD (6).
017200     MOVE 'unauthorized'    TO WS-KEYWORD (7).
017300     MOVE 'unusual'         TO WS-KEYWORD (8).
017400     MOVE 'limited'         TO WS-KEYWORD (9).
017500     MOVE 'expire'          TO WS-KEYWORD (10).
017600     MOVE 'deadline'        TO WS-KEYWORD (11).
017700     MOVE 'final'           TO WS-KEYWORD (12).
017800     MOVE 'account'         TO WS-KEYWORD (13).
017900     MOVE 'password'        TO WS-KEYWORD (14).
018000     MOVE 'security'        TO WS-KEYWORD (15).
018100     MOVE 'update'          TO WS-KEYWORD (16).
018200     MOVE 'click'           TO WS-KEYWORD (17).
018300     MOVE 'link'            TO WS-KEYWORD (18).
018400     MOVE 'login'           TO WS-KEYWORD (19).
018500     MOVE 'signin'          TO WS-KEYWORD (20).
018600     MOVE 'sign-in'         TO WS-KEYWORD (21).
018700     MOVE 'authenticate'    TO WS-KEYWORD (22).
018800     MOVE 'credentials'     TO WS-KEYWORD (23).
018900     MOVE 'bank'            TO WS-KEYWORD (24).
019000     MOVE 'paypal'          TO WS-KEYWORD (25).
019100     MOVE 'credit'          TO WS-KEYWORD (26).
019200     MOVE 'debit'           TO WS-KEYWORD (27).
019300     MOVE 'transfer'        TO WS-KEYWORD (28).
019400     MOVE 'payment'         TO WS-KEYWORD (29).
019500     MOVE 'invoice'         TO WS-KEYWORD (30).
019600     MOVE 'billing'         TO WS-KEYWORD (31).
019700     MOVE 'subscription'    TO WS-KEYWORD (32).
019800     MOVE 'refund'          TO WS-KEYWORD (33).
019900     MOVE 'transaction'     TO WS-KEYWORD (34).
020000     MOVE 'wallet'          TO WS-KEYWORD (35).
020100     MOVE 'amazon'          TO WS-KEYWORD (36).
020200     MOVE 'netflix'         TO WS-KEYWORD (37).
020300     MOVE 'apple'           TO WS-KEYWORD (38).
020400     MOVE 'microsoft'       TO WS-KEYWORD (39).
020500     MOVE 'google'          TO WS-KEYWORD (40).
020600     MOVE 'facebook'        TO WS-KEYWORD (41).
020700     MOVE 'instagram'       TO WS-KEYWORD (42).
020800     MOVE 'whatsapp'        TO WS-KEYWORD (43).
020900     MOVE 'dropbox'         TO WS-KEYWORD (44).
021000     MOVE 'coinbase'        TO WS-KEYWORD (45).
021100     MOVE 'binance'         TO WS-KEYWORD (46).
021200     MOVE 'winner'          TO WS-KEYWORD (47).
021300     MOVE 'prize'           TO WS-KEYWORD (48).
021400     MOVE 'congratulations' TO WS-KEYWORD (49).
021500     MOVE 'lottery'         TO WS-KEYWORD (50).
021600     MOVE 'reward'          TO WS-KEYWORD (51).
021700     MOVE 'gift'            TO WS-KEYWORD (52).
021800     MOVE 'free'            TO WS-KEYWORD (53).
021900     MOVE 'bonus'           TO WS-KEYWORD (54).
022000     MOVE 'claim'           TO WS-KEYWORD (55).
022100     MOVE 'selected'        TO WS-KEYWORD (56).
022200     MOVE 'lucky'           TO WS-KEYWORD (57).
022300     MOVE 'risk'            TO WS-KEYWORD (58).
022400     MOVE 'compromised'     TO WS-KEYWORD (59).
022500     MOVE 'hacked'          TO WS-KEYWORD (60).
022600     MOVE 'breach'          TO WS-KEYWORD (61).
022700     MOVE 'stolen'          TO WS-KEYWORD (62).
022800     MOVE 'fraud'           TO WS-KEYWORD (63).
022900     MOVE 'illegal'         TO WS-KEYWORD (64).
023000     MOVE 'lawsuit'         TO WS-KEYWORD (65).
023100     MOVE 'legal action'    TO WS-KEYWORD (66).
023200     MOVE 'arrest'          TO WS-KEYWORD (67).
023300     MOVE 'police'          TO WS-KEYWORD (68).
023400     MOVE 'immediately'     TO WS-URGENCY-PHRASE (1).
023500     MOVE 'urgent'          TO WS-URGENCY-PHRASE (2).
023600     MOVE 'hurry'           TO WS-URGENCY-PHRASE (3).
023700     MOVE 'limited time'    TO WS-URGENCY-PHRASE (4).
023800     MOVE 'act now'         TO WS-URGENCY-PHRASE (5).
023900     MOVE 'don''t delay'    TO WS-URGENCY-PHRASE (6).
024000     MOVE 'expires'         TO WS-URGENCY-PHRASE (7).
024100     MOVE 'today only'      TO WS-URGENCY-PHRASE (8).
024200     MOVE 'last chance'     TO WS-URGENCY-PHRASE (9).
024300     MOVE 'warning'         TO WS-URGENCY-PHRASE (10).
024400     MOVE 'alert'           TO WS-URGENCY-PHRASE (11).
024500     MOVE 'asap'            TO WS-URGENCY-PHRASE (12).
024600     MOVE 'right now'       TO WS-URGENCY-PHRASE (13).
024700     MOVE 'within 24 hours' TO WS-URGENCY-PHRASE (14).
024800     MOVE 'within 48 hours' TO WS-URGENCY-PHRASE (15).
024900     MOVE 'final notice'    TO WS-URGENCY-PHRASE (16).
025000     MOVE 'action required' TO WS-URGENCY-PHRASE (17).
025100     MOVE 'response required' TO WS-URGENCY-PHRASE (18).
025200     MOVE 'must respond'    TO WS-URGENCY-PHRASE (19).
025300     MOVE 'suspended'       TO WS-THREAT-WORD (1).
025400     MOVE 'terminated'      TO WS-THREAT-WORD (2).
025500     MOVE 'closed'          TO WS-THREAT-WORD (3).
025600     MOVE 'blocked'         TO WS-THREAT-WORD (4).
025700     MOVE 'disabled'        TO WS-THREAT-WORD (5).
025800     MOVE 'locked'          TO WS-THREAT-WORD (6).
025900     MOVE 'restricted'      TO WS-THREAT-WORD (7).
026000     MOVE 'cancelled'       TO WS-THREAT-WORD (8).
026100     MOVE 'deleted'         TO WS-THREAT-WORD (9).
026200     MOVE 'removed'         TO WS-THREAT-WORD (10).
026300     MOVE 'legal action'    TO WS-THREAT-WORD (11).
026400     MOVE 'lawsuit'         TO WS-THREAT-WORD (12).
026500     MOVE 'court'           TO WS-THREAT-WORD (13).
026600     MOVE 'police'          TO WS-THREAT-WORD (14).
026700     MOVE 'arrest'          TO WS-THREAT-WORD (15).
026800     MOVE 'fine'            TO WS-THREAT-WORD (16).
026900     MOVE 'penalty'         TO WS-THREAT-WORD (17).
027000     MOVE 'prosecution'     TO WS-THREAT-WORD (18).
027100     MOVE 'criminal'        TO WS-THREAT-WORD (19).
027200     MOVE 'dear customer'         TO WS-IMPERS-PHRASE (1).
027300     MOVE 'dear user'             TO WS-IMPERS-PHRASE (2).
027400     MOVE 'dear member'           TO WS-IMPERS-PHRASE (3).
027500     MOVE 'valued customer'       TO WS-IMPERS-PHRASE (4).
027600     MOVE 'dear account holder'   TO WS-IMPERS-PHRASE (5).
027700     MOVE 'dear client'           TO WS-IMPERS-PHRASE (6).
027800     MOVE 'dear sir/madam'        TO WS-IMPERS-PHRASE (7).
027900     EJECT
028000 TITLE 'TEXT-CLASSIFIER - KEYWORD, PATTERN, URGENCY, THREAT RISK'.
028100 0020-COMPUTE-TEXT-LENGTH.
028200     MOVE 255 TO WS-SUBSCRIPT.
028300     PERFORM 0021-BACK-UP-OVER-SPACES
028400         UNTIL WS-SUBSCRIPT = 0
028500            OR WS-LOWER-TEXT (WS-SUBSCRIPT:1) NOT = SPACE.
028600     MOVE WS-SUBSCRIPT TO WS-TEXT-LENGTH.
028700 0020-EXIT.
028800     EXIT.
028900     SKIP1
029000 0021-BACK-UP-OVER-SPACES.
029100     SUBTRACT 1 FROM WS-SUBSCRIPT.
029200     SKIP1
029300 0100-SCORE-KEYWORD.
029400     MOVE ZERO TO HC-KEYWORD-HITS.
029500     MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER.
029600     PERFORM 0101-COUNT-ONE-KEYWORD
029700         VARYING KW-INDX FROM 1 BY 1 UNTIL KW-INDX > 68.
029800     COMPUTE RC-KEYWORD ROUNDED = HC-KEYWORD-HITS * 0.06.
029900     IF RC-KEYWORD > 0.35
030000       MOVE 0.35 TO RC-KEYWORD
030100     END-IF.
030200 0100-EXIT.
030300     EXIT.
030400     SKIP1
030500 0101-COUNT-ONE-KEYWORD.
030600     MOVE WS-KEYWORD (KW-INDX) TO WS-SCAN-NEEDLE.
030700     PERFORM 0902-MEASURE-NEEDLE-LENGTH THRU 0902-EXIT.
030900     PERFORM 0900-COUNT-SUBSTRING THRU 0900-EXIT.
031000     ADD WS-SCAN-POS TO HC-KEYWORD-HITS.
031100     SKIP1
031200 0110-SCORE-PATTERN.
031300     MOVE ZERO TO HC-PATTERN-HITS.
031400     MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER.
031500     MOVE 'http://' TO WS-SCAN-NEEDLE.
031600     MOVE 7 TO WS-SCAN-NEEDLE-LEN.
031700     PERFORM 0900-COUNT-SUBSTRING THRU 0900-EXIT.
031800     ADD WS-SCAN-POS TO HC-PATTERN-HITS.
031900     MOVE 'https://' TO WS-SCAN-NEEDLE.
032000     MOVE 8 TO WS-SCAN-NEEDLE-LEN.
032100     PERFORM 0900-COUNT-SUBSTRING THRU 0900-EXIT.
032200     ADD WS-SCAN-POS TO HC-PATTERN-HITS.
032300     PERFORM 0111-COUNT-CARD-SHAPES THRU 0111-EXIT.
032400     PERFORM 0112-COUNT-EMAIL-SHAPES THRU 0112-EXIT.
032500     PERFORM 0113-COUNT-PHONE-SHAPES THRU 0113-EXIT.
032600     PERFORM 0114-COUNT-SSN-SHAPES THRU 0114-EXIT.
032700     COMPUTE RC-PATTERN ROUNDED = HC-PATTERN-HITS * 0.08.
032800     IF RC-PATTERN > 0.25
032900       MOVE 0.25 TO RC-PATTERN
033000     END-IF.
033100 0110-EXIT.
033200     EXIT.
033300     SKIP1
033400 0111-COUNT-CARD-SHAPES.
033500* A CARD-NUMBER SHAPE IS FOUR GROUPS OF FOUR DIGITS, EITHER RUN
033600* TOGETHER OR SEPARATED THROUGHOUT BY A DASH OR A BLANK (TICKET
033650* PS-0553 - THE BLANK-SEPARATED FORM WAS BEING MISSED ENTIRELY).
034000     PERFORM 0115-TRY-CARD-DASHED
034100         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH - 18.
034200     PERFORM 0116-TRY-CARD-PLAIN
034300         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH - 15.
034400 0111-EXIT.
034500     EXIT.
034600     SKIP1
034700 0115-TRY-CARD-DASHED.
034800     IF WS-LOWER-TEXT (WS-IDX:4)    IS NUMERIC AND
034805       (WS-LOWER-TEXT (WS-IDX + 4:1) = '-' OR SPACE)  AND
034806        WS-LOWER-TEXT (WS-IDX + 5:4)  IS NUMERIC AND
034807       (WS-LOWER-TEXT (WS-IDX + 9:1) = '-' OR SPACE)  AND
034808        WS-LOWER-TEXT (WS-IDX + 10:4) IS NUMERIC AND
034809       (WS-LOWER-TEXT (WS-IDX + 14:1) = '-' OR SPACE) AND
034810        WS-LOWER-TEXT (WS-IDX + 15:4) IS NUMERIC
035000       ADD 1 TO HC-PATTERN-HITS
035100     END-IF.
035200     SKIP1
035300 0116-TRY-CARD-PLAIN.
035400     IF WS-LOWER-TEXT (WS-IDX:16) IS NUMERIC
035500       ADD 1 TO HC-PATTERN-HITS
035600     END-IF.
035700     SKIP1
035800 0112-COUNT-EMAIL-SHAPES.
035900* AN EMAIL SHAPE IS AN @ WITH NON-BLANK, NON-@ ON BOTH SIDES AND
036000* A DOT FURTHER ALONG THE SAME TOKEN.  WE DO NOT VALIDATE FULL
036100* RFC-822 SYNTAX, JUST ENOUGH TO FLAG A LIKELY ADDRESS.
036200     PERFORM 0117-TRY-ONE-AT-SIGN
036300         VARYING WS-IDX FROM 2 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH - 1.
036400 0112-EXIT.
036500     EXIT.
036600     SKIP1
036700 0117-TRY-ONE-AT-SIGN.
036800     IF WS-LOWER-TEXT (WS-IDX:1) = '@'          AND
036805        WS-LOWER-TEXT (WS-IDX - 1:1) NOT = SPACE  AND
036806        WS-LOWER-TEXT (WS-IDX + 1:1) NOT = SPACE
037000       PERFORM 0118-LOOK-FOR-DOT
037100     END-IF.
037200     SKIP1
037300 0118-LOOK-FOR-DOT.
037400     MOVE 'N' TO WS-SCAN-FOUND-FLAG.
037500     MOVE WS-IDX TO WS-SUBSCRIPT.
037600     ADD 1 TO WS-SUBSCRIPT.
037700     PERFORM 0119-SCAN-ONE-DOT-POSITION
037800         VARYING WS-SUBSCRIPT FROM WS-SUBSCRIPT BY 1
037900         UNTIL WS-SUBSCRIPT > WS-TEXT-LENGTH
038000            OR WS-LOWER-TEXT (WS-SUBSCRIPT:1) = SPACE
038100            OR WS-SCAN-FOUND.
038200     IF WS-SCAN-FOUND
038300       ADD 1 TO HC-PATTERN-HITS
038400     END-IF.
038500     SKIP1
038600 0119-SCAN-ONE-DOT-POSITION.
038700     IF WS-LOWER-TEXT (WS-SUBSCRIPT:1) = '.'
038800       SET WS-SCAN-FOUND TO TRUE
038900     END-IF.
039000     SKIP1
039100 0113-COUNT-PHONE-SHAPES.
039200* A PHONE SHAPE IS TEN DIGITS, EITHER RUN TOGETHER OR GROUPED
039300* 3-3-4 WITH DASHES OR BLANKS THROUGHOUT (TICKET PS-0553).
039400     PERFORM 0120-TRY-PHONE-DASHED
039500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH - 11.
039600     PERFORM 0121-TRY-PHONE-PLAIN
039700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH - 9.
039800 0113-EXIT.
039900     EXIT.
040000     SKIP1
040100 0120-TRY-PHONE-DASHED.
040200     IF WS-LOWER-TEXT (WS-IDX:3)     IS NUMERIC AND
040205       (WS-LOWER-TEXT (WS-IDX + 3:1) = '-' OR SPACE) AND
040206        WS-LOWER-TEXT (WS-IDX + 4:3)  IS NUMERIC AND
040207       (WS-LOWER-TEXT (WS-IDX + 7:1) = '-' OR SPACE) AND
040208        WS-LOWER-TEXT (WS-IDX + 8:4)  IS NUMERIC
040300       ADD 1 TO HC-PATTERN-HITS
040400     END-IF.
040500     SKIP1
040600 0121-TRY-PHONE-PLAIN.
040700     IF WS-LOWER-TEXT (WS-IDX:10) IS NUMERIC
040800       ADD 1 TO HC-PATTERN-HITS
040900     END-IF.
041000     SKIP1
041100 0114-COUNT-SSN-SHAPES.
041200* AN SSN SHAPE IS NINE DIGITS, EITHER RUN TOGETHER OR GROUPED
041300* 3-2-4 WITH DASHES THROUGHOUT.
041400     PERFORM 0122-TRY-SSN-DASHED
041500         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH - 10.
041600     PERFORM 0123-TRY-SSN-PLAIN
041700         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH - 8.
041800 0114-EXIT.
041900     EXIT.
042000     SKIP1
042100 0122-TRY-SSN-DASHED.
042200     IF WS-LOWER-TEXT (WS-IDX:3)     IS NUMERIC AND
042205        WS-LOWER-TEXT (WS-IDX + 3:1) = '-'        AND
042206        WS-LOWER-TEXT (WS-IDX + 4:2)  IS NUMERIC AND
042207        WS-LOWER-TEXT (WS-IDX + 6:1) = '-'        AND
042208        WS-LOWER-TEXT (WS-IDX + 7:4)  IS NUMERIC
042300       ADD 1 TO HC-PATTERN-HITS
042400     END-IF.
042500     SKIP1
042600 0123-TRY-SSN-PLAIN.
042700     IF WS-LOWER-TEXT (WS-IDX:9) IS NUMERIC
042800       ADD 1 TO HC-PATTERN-HITS
042900     END-IF.
043000     SKIP1
043100 0120-SCORE-URGENCY.
043200     MOVE ZERO TO HC-URGENCY-HITS.
043300     MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER.
043400     PERFORM 0124-COUNT-ONE-URGENCY
043500         VARYING UG-INDX FROM 1 BY 1 UNTIL UG-INDX > 19.
043600     COMPUTE RC-URGENCY ROUNDED = HC-URGENCY-HITS * 0.08.
043700     IF RC-URGENCY > 0.25
043800       MOVE 0.25 TO RC-URGENCY
043900     END-IF.
044000 0120-EXIT.
044100     EXIT.
044200     SKIP1
044300 0124-COUNT-ONE-URGENCY.
044400     MOVE WS-URGENCY-PHRASE (UG-INDX) TO WS-SCAN-NEEDLE.
044500     PERFORM 0902-MEASURE-NEEDLE-LENGTH THRU 0902-EXIT.
044800     PERFORM 0900-COUNT-SUBSTRING THRU 0900-EXIT.
044900     ADD WS-SCAN-POS TO HC-URGENCY-HITS.
045000     SKIP1
045100 0130-SCORE-THREAT.
045200     MOVE ZERO TO HC-THREAT-HITS.
045300     MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER.
045400     PERFORM 0131-COUNT-ONE-THREAT
045500         VARYING TH-INDX FROM 1 BY 1 UNTIL TH-INDX > 19.
045600     COMPUTE RC-THREAT ROUNDED = HC-THREAT-HITS * 0.10.
045700     IF RC-THREAT > 0.30
045800       MOVE 0.30 TO RC-THREAT
045900     END-IF.
046000 0130-EXIT.
046100     EXIT.
046200     SKIP1
046300 0131-COUNT-ONE-THREAT.
046400     MOVE WS-THREAT-WORD (TH-INDX) TO WS-SCAN-NEEDLE.
046500     PERFORM 0902-MEASURE-NEEDLE-LENGTH THRU 0902-EXIT.
046800     PERFORM 0900-COUNT-SUBSTRING THRU 0900-EXIT.
046900     ADD WS-SCAN-POS TO HC-THREAT-HITS.
047000     EJECT
047100 TITLE 'TEXT-CLASSIFIER - IMPERSONATION AND FORMATTING RISK'.
047200 0140-SCORE-IMPERSONATION.
047300     MOVE ZERO TO HC-IMPERS-HITS.
047400     MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER.
047500     PERFORM 0141-COUNT-ONE-IMPERS
047600         VARYING IM-INDX FROM 1 BY 1 UNTIL IM-INDX > 7.
047700     COMPUTE RC-IMPERSONATION ROUNDED = HC-IMPERS-HITS * 0.10.
047800     IF RC-IMPERSONATION > 0.20
047900       MOVE 0.20 TO RC-IMPERSONATION
048000     END-IF.
048100 0140-EXIT.
048200     EXIT.
048300     SKIP1
048400 0141-COUNT-ONE-IMPERS.
048500     MOVE WS-IMPERS-PHRASE (IM-INDX) TO WS-SCAN-NEEDLE.
048600     PERFORM 0902-MEASURE-NEEDLE-LENGTH THRU 0902-EXIT.
048900     PERFORM 0900-COUNT-SUBSTRING THRU 0900-EXIT.
049000     ADD WS-SCAN-POS TO HC-IMPERS-HITS.
049100     SKIP1
049200 0150-SCORE-FORMATTING.
049300     MOVE ZERO TO RC-FORMATTING WS-UPPER-COUNT WS-BANG-COUNT
049400                  WS-QMARK-COUNT.
049500     IF WS-TEXT-LENGTH > 0
049600       PERFORM 0151-TALLY-ONE-CHARACTER
049700           VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-TEXT-LENGTH
049800     END-IF.
049900     IF WS-TEXT-LENGTH > 0
050000       IF (WS-UPPER-COUNT / WS-TEXT-LENGTH) > 0.40
050100         ADD 0.10 TO RC-FORMATTING
050200       ELSE
050300         IF (WS-UPPER-COUNT / WS-TEXT-LENGTH) > 0.25
050400           ADD 0.05 TO RC-FORMATTING
050500         END-IF
050600       END-IF
050700     END-IF.
050800     IF WS-BANG-COUNT > 3
050900       ADD 0.08 TO RC-FORMATTING
051000     END-IF.
051100     IF WS-QMARK-COUNT > 3
051200       ADD 0.05 TO RC-FORMATTING
051300     END-IF.
051400     PERFORM 0152-LOOK-FOR-DOUBLE-PUNCT THRU 0152-EXIT.
051500     IF RC-FORMATTING > 0.15
051600       MOVE 0.15 TO RC-FORMATTING
051700     END-IF.
051800 0150-EXIT.
051900     EXIT.
052000     SKIP1
052100 0151-TALLY-ONE-CHARACTER.
052200     IF TXTCL-CONTENT (WS-IDX:1) IS WS-UPPER-CLASS
052300       ADD 1 TO WS-UPPER-COUNT
052400     END-IF.
052500     IF WS-LOWER-TEXT (WS-IDX:1) = '!'
052600       ADD 1 TO WS-BANG-COUNT
052700     END-IF.
052800     IF WS-LOWER-TEXT (WS-IDX:1) = '?'
052900       ADD 1 TO WS-QMARK-COUNT
053000     END-IF.
053100     SKIP1
053200 0152-LOOK-FOR-DOUBLE-PUNCT.
053300     MOVE 'N' TO WS-SCAN-FOUND-FLAG.
053400     IF WS-TEXT-LENGTH > 1
053500       PERFORM 0153-TRY-ONE-PAIR
053600           VARYING WS-IDX FROM 1 BY 1
053700           UNTIL WS-IDX > WS-TEXT-LENGTH - 1 OR WS-SCAN-FOUND
053800     END-IF.
053900     IF WS-SCAN-FOUND
054000       ADD 0.05 TO RC-FORMATTING
054100     END-IF.
054200 0152-EXIT.
054300     EXIT.
054400     SKIP1
054500 0153-TRY-ONE-PAIR.
054600     IF (WS-LOWER-TEXT (WS-IDX:1) = '!' AND
054605         WS-LOWER-TEXT (WS-IDX + 1:1) = '!')   OR
054606       (WS-LOWER-TEXT (WS-IDX:1) = '?' AND
054607         WS-LOWER-TEXT (WS-IDX + 1:1) = '?')
054700       SET WS-SCAN-FOUND TO TRUE
054800     END-IF.
054900     EJECT
055000 TITLE 'TEXT-CLASSIFIER - EMBEDDED URL AND LINK-MISMATCH RISK'.
055100 0160-SCORE-URL.
055200     MOVE ZERO TO RC-URL HC-URL-COUNT WS-MAX-URL-SCORE.
055300     MOVE SPACES TO WS-EMBEDDED-URL-TABLE.
055400     PERFORM 0161-EXTRACT-EMBEDDED-URLS THRU 0161-EXIT.
055500     IF HC-URL-COUNT > 0
055600       PERFORM 0162-SCORE-ONE-EMBEDDED-URL
055700           VARYING EU-INDX FROM 1 BY 1 UNTIL EU-INDX > HC-URL-COUNT
055800       COMPUTE RC-URL ROUNDED = WS-MAX-URL-SCORE * 0.4
055900       IF RC-URL > 0.35
056000         MOVE 0.35 TO RC-URL
056100       END-IF
056200     END-IF.
056300 0160-EXIT.
056400     EXIT.
056500     SKIP1
056600 0161-EXTRACT-EMBEDDED-URLS.
056700     MOVE ZERO TO WS-SUBSCRIPT.
056800     PERFORM 0163-FIND-ONE-SCHEME
056900         VARYING WS-IDX FROM 1 BY 1
057000         UNTIL WS-IDX > WS-TEXT-LENGTH OR HC-URL-COUNT >= 5.
057100 0161-EXIT.
057200     EXIT.
057300     SKIP1
057400 0163-FIND-ONE-SCHEME.
057500     IF WS-LOWER-TEXT (WS-IDX:7) = 'http://' OR
057505        WS-LOWER-TEXT (WS-IDX:8) = 'https://'
057600       ADD 1 TO HC-URL-COUNT
057700       MOVE WS-IDX TO WS-SUBSCRIPT
057800       PERFORM 0164-COPY-ONE-URL THRU 0164-EXIT
057900     END-IF.
058000     SKIP1
058100 0164-COPY-ONE-URL.
058200     MOVE SPACES TO WS-EMBEDDED-URL (HC-URL-COUNT).
058300     MOVE ZERO TO WS-SCAN-LIMIT.
058400     PERFORM 0165-FIND-URL-END
058500         VARYING WS-SCAN-LIMIT FROM WS-SUBSCRIPT BY 1
058600         UNTIL WS-SCAN-LIMIT > WS-TEXT-LENGTH
058700            OR WS-LOWER-TEXT (WS-SCAN-LIMIT:1) = SPACE.
058800     IF WS-SCAN-LIMIT > WS-TEXT-LENGTH
058900       MOVE WS-TEXT-LENGTH TO WS-SCAN-LIMIT
059000     END-IF.
059100     MOVE WS-LOWER-TEXT (WS-SUBSCRIPT:WS-SCAN-LIMIT - WS-SUBSCRIPT + 1)
059200         TO WS-EMBEDDED-URL (HC-URL-COUNT).
059300 0164-EXIT.
059400     EXIT.
059500     SKIP1
059600 0165-FIND-URL-END.
059700     CONTINUE.
059800     SKIP1
059900 0162-SCORE-ONE-EMBEDDED-URL.
060000     MOVE WS-EMBEDDED-URL (EU-INDX) TO CALL-URLAN-CONTENT.
060100     MOVE ZERO TO CALL-URLAN-SCORE.
060200     CALL 'PSDURLAN' USING WS-URLAN-CALL-PARMS.
060300     IF CALL-URLAN-SCORE > WS-MAX-URL-SCORE
060400       MOVE CALL-URLAN-SCORE TO WS-MAX-URL-SCORE
060500     END-IF.
060600     SKIP1
060700 0170-SCORE-LINK-MISMATCH.
060710* TICKET PS-0549 - THE HTML-ANCHOR HALF OF THIS RULE WAS BEING
060720* DESCRIBED IN THE PARAGRAPH HEADER BUT WAS NEVER CODED.  ADDED
060730* THE <A HREF= SCAN BELOW SO THE RULE MATCHES WHAT IT CLAIMS.
060800* FIXED TEXT BATCH INPUT RARELY CARRIES AN HTML ANCHOR OR A
060900* MARKDOWN LINK, BUT THE RULE STILL HAS TO EXIST FOR THE DAY A
061000* GATEWAY FEEDS US ONE.  WE LOOK FOR "](" (MARKDOWN) AND FOR
061100* "<A HREF=" (HTML), PULL THE DISPLAY TEXT AND THE TARGET, AND
061200* FLAG A MISMATCH WHEN THE DISPLAY TEXT ITSELF LOOKS LIKE A URL
061300* OR DOMAIN THAT DIFFERS FROM THE ACTUAL TARGET.
061400     MOVE ZERO TO RC-LINK-MISMATCH HC-LINK-HITS.
061500     MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER.
061600     MOVE '](' TO WS-SCAN-NEEDLE.
061700     MOVE 2 TO WS-SCAN-NEEDLE-LEN.
061800     PERFORM 0900-COUNT-SUBSTRING THRU 0900-EXIT.
061900     IF WS-SCAN-POS > 0
062000       PERFORM 0171-CHECK-MARKDOWN-LINK THRU 0171-EXIT
062100     END-IF.
062110     MOVE WS-LOWER-TEXT TO WS-SCAN-WORK-HOLDER.
062120     MOVE '<a href=' TO WS-SCAN-NEEDLE.
062130     MOVE 8 TO WS-SCAN-NEEDLE-LEN.
062140     PERFORM 0900-COUNT-SUBSTRING THRU 0900-EXIT.
062150     IF WS-SCAN-POS > 0
062160       PERFORM 0172-CHECK-HTML-LINK THRU 0172-EXIT
062170     END-IF.
062200     COMPUTE RC-LINK-MISMATCH ROUNDED = HC-LINK-HITS * 0.30.
062300     IF RC-LINK-MISMATCH > 0.40
062400       MOVE 0.40 TO RC-LINK-MISMATCH
062500     END-IF.
062600 0170-EXIT.
062700     EXIT.
062800     SKIP1
062900 0171-CHECK-MARKDOWN-LINK.
063000* THE DISPLAY TEXT IS WHATEVER SITS BETWEEN THE NEAREST [ BEFORE
063100* THE ]( AND THE ]( ITSELF; IF THAT TEXT STARTS WITH HTTP OR
063200* CONTAINS A DOT, TREAT IT AS A DOMAIN-LOOKING DISPLAY AND FLAG
063300* A MISMATCH (THE ACTUAL TARGET, BY DEFINITION, IS A DIFFERENT
063400* STRING ON THE OTHER SIDE OF THE PARENTHESIS).
063500     IF WS-SCAN-POS > 4
063600       IF WS-LOWER-TEXT (WS-SCAN-POS - 4:4) = 'http' OR
063605          WS-LOWER-TEXT (1:WS-SCAN-POS - 1) (WS-SCAN-POS - 4:1) = '.'
063700         ADD 1 TO HC-LINK-HITS
063800       END-IF
063900     END-IF.
064000 0171-EXIT.
064100     EXIT.
064110     SKIP1
064120 0172-CHECK-HTML-LINK.
064130* AN HTML ANCHOR DOES NOT GIVE US THE DISPLAY TEXT AND THE TARGET
064140* IN ONE CONTIGUOUS FIELD THE WAY A MARKDOWN LINK DOES (THE
064150* TARGET SITS INSIDE THE QUOTES RIGHT AFTER HREF=, THE DISPLAY
064160* TEXT IS SOMEWHERE AFTER THE CLOSING >), SO WE CANNOT RUN THE
064170* SAME BEFORE/AFTER COMPARISON 0171 DOES.  FIXED TEXT INPUT HAS
064180* NO BUSINESS CARRYING AN HTML ANCHOR AT ALL, SO EVERY <A HREF=
064190* TAG FOUND COUNTS AS A HIT IN ITS OWN RIGHT.
064195     ADD WS-SCAN-POS TO HC-LINK-HITS.
064198 0172-EXIT.
064199     EXIT.
064200     EJECT
064300 TITLE 'TEXT-CLASSIFIER - COMBINE COMPONENTS AND MULTIPLIERS'.
064400 0200-COMBINE-COMPONENTS.
064500     COMPUTE WS-TOTAL-BIN ROUNDED =
064600         RC-KEYWORD + RC-PATTERN + RC-URGENCY + RC-THREAT +
064700         RC-IMPERSONATION + RC-FORMATTING + RC-URL +
064800         RC-LINK-MISMATCH.
064900     IF RC-URGENCY > 0.10 AND RC-THREAT > 0.10
065000       COMPUTE WS-TOTAL-BIN ROUNDED = WS-TOTAL-BIN * 1.2
065100     END-IF.
065200     IF RC-IMPERSONATION > 0.10 AND RC-URL > 0.10
065300       COMPUTE WS-TOTAL-BIN ROUNDED = WS-TOTAL-BIN * 1.15
065400     END-IF.
065500     IF RC-LINK-MISMATCH > 0
065600       COMPUTE WS-TOTAL-BIN ROUNDED = WS-TOTAL-BIN * 1.25
065700     END-IF.
065800     IF WS-TOTAL-BIN > 1.000
065900       MOVE 1.000 TO WS-TOTAL-BIN
066000     END-IF.
066100 0200-EXIT.
066200     EXIT.
066300     EJECT
066400 TITLE 'TEXT-CLASSIFIER - GENERIC SUBSTRING COUNTER'.
066500 0900-COUNT-SUBSTRING.
066600* COUNTS NON-OVERLAPPING OCCURRENCES OF WS-SCAN-NEEDLE IN
066700* WS-SCAN-WORK-HOLDER, RETURNING THE COUNT IN WS-SCAN-POS (THE
066800* FIELD IS REUSED AS A COUNTER HERE, NOT AS A POSITION).
066900     MOVE ZERO TO WS-SCAN-POS.
067000     MOVE 255 TO WS-SCAN-LIMIT.
067100     SUBTRACT WS-SCAN-NEEDLE-LEN FROM WS-SCAN-LIMIT.
067200     ADD 1 TO WS-SCAN-LIMIT.
067300     PERFORM 0901-TRY-ONE-OCCURRENCE
067400         VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-SCAN-LIMIT.
067500 0900-EXIT.
067600     EXIT.
067700     SKIP1
067800 0901-TRY-ONE-OCCURRENCE.
067900     IF WS-SCAN-WORK-HOLDER (WS-IDX:WS-SCAN-NEEDLE-LEN) =
067905        WS-SCAN-NEEDLE (1:WS-SCAN-NEEDLE-LEN)
068000       ADD 1 TO WS-SCAN-POS
068100     END-IF.
068110     SKIP1
068120 0902-MEASURE-NEEDLE-LENGTH.
068130* BACKS UP FROM THE END OF WS-SCAN-NEEDLE OVER TRAILING SPACES
068140* TO GET THE TRUE LENGTH OF A TABLE ENTRY MOVED IN BY THE CALLER.
068150     MOVE 20 TO WS-SUBSCRIPT.
068160     PERFORM 0903-BACK-UP-OVER-NEEDLE-SPACE
068170         UNTIL WS-SUBSCRIPT = 0
068180            OR WS-SCAN-NEEDLE (WS-SUBSCRIPT:1) NOT = SPACE.
068190     MOVE WS-SUBSCRIPT TO WS-SCAN-NEEDLE-LEN.
068200 0902-EXIT.
068210     EXIT.
068220     SKIP1
068230 0903-BACK-UP-OVER-NEEDLE-SPACE.
068240     SUBTRACT 1 FROM WS-SUBSCRIPT.
068250     END PROGRAM PSDTXTCL.
