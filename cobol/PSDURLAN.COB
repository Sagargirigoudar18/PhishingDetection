000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST NOSEQ
000200* LAST UPDATE ON 11 AUG 2004 AT 09:35:40 BY  KDW  VERSION 09      *
000300 ID DIVISION.
000400 PROGRAM-ID. PSDURLAN.
000500 AUTHOR. R J TURLEY.
000600 INSTALLATION. FRAUD AND SECURITY SYSTEMS - BOULDER.
000700
000800               THIS PROGRAM IS THE URL-ANALYZER MODULE OF THE
000900               PHISHSHIELD DETECTION BATCH (PSDDETCT).  GIVEN A
001000               SUSPECT URL STRING IT PARSES SCHEME, HOST, AND
001100               PATH, EXTRACTS THE STRUCTURAL RISK FEATURES
001200               (IP-LITERAL HOST, PUNYCODE, SUSPICIOUS TLD, ETC),
001300               CHECKS THE HOST FOR TYPOSQUATTING AND HOMOGRAPH
001400               ATTACKS AGAINST THE FRAUD DESK'S POPULAR-DOMAIN
001500               WATCH LIST, CHECKS FOR BRAND IMPERSONATION AND
001600               DECEPTIVE URL PATTERNS, AND RETURNS A WEIGHTED
001700               RISK SCORE, 0.000 THRU 1.000.
001800
001900               THIS MODULE IS ALSO CALLED BY PSDTXTCL (THE TEXT
002000               CLASSIFIER) TO SCORE ANY URL FOUND EMBEDDED IN A
002100               MESSAGE BODY, SO IT MUST NOT DEPEND ON ANYTHING
002200               IN PSDDETCT'S WORKING-STORAGE.
002300
002400               METHOD OF OPERATION: THE CALLER PASSES THE RAW
002500               CONTENT STRING ON URLAN-CONTENT.  WE RETURN THE
002600               FINAL SCORE ON URLAN-SCORE AND GOBACK.  NO FILES
002700               ARE OPENED BY THIS MODULE.
002800
002900 DATE-WRITTEN. 11 MAR 1998.
003000 DATE-COMPILED.
003100 SECURITY. FRAUD DESK - INTERNAL USE ONLY.
003200******************************************************************
003300* CHANGE LOG                                                     *
003400*----------------------------------------------------------------*
003500* 1998-03-11 RJT  ORIGINAL - SHIELD-1 PILOT, KEYWORD HITS AND     *
003600*                 SUSPICIOUS-TLD CHECK ONLY.                     *
003700* 1998-07-02 RJT  ADDED IP-LITERAL-HOST AND @ SYMBOL CHECKS PER   *
003800*                 FRAUD DESK MEMO DATED 22 JUN 98.                *
003900* 1999-02-19 KDW  ADDED TYPOSQUAT EDIT-DISTANCE CHECK AGAINST THE *
004000*                 POPULAR-DOMAIN TABLE (TICKET PS-0112).          *
004100* 1999-11-09 RJT  Y2K SWEEP - NO TWO-DIGIT YEAR FIELDS IN THIS    *
004200*                 MODULE, NO CHANGE REQUIRED.  NOTED FOR AUDIT.   *
004300* 2000-05-24 KDW  ADDED THE CONFUSABLE-CHARACTER NORMALIZATION    *
004400*                 TABLE AND HOMOGRAPH DETECTION (TICKET PS-0165). *
004500* 2001-09-30 RJT  ADDED BRAND-IN-SUBDOMAIN AND BRAND-IN-PATH      *
004600*                 CHECKS (TICKET PS-0234).                       *
004700* 2002-08-22 KDW  ADDED SUBDOMAIN-COUNT AND NON-STANDARD PORT     *
004800*                 WEIGHTS AFTER THE Q3 PHISHING SPIKE REVIEW.     *
004900* 2003-04-15 RJT  ADDED THE FOUR DECEPTIVE-URL-PATTERN CHECKS     *
005000*                 (SECURITY-KEYWORD-PREFIX, FAKE-TLD-IN-SUB,      *
005100*                 LOGIN-PAGE-PATTERN, AT-SYMBOL-REDIRECT).        *
005200* 2004-06-19 RJT  TICKET PS-0512 - EXACT FULL-DOMAIN MATCH AGAINST*
005300*                 THE WATCH LIST NOW SUPPRESSES THE TYPOSQUAT     *
005400*                 CALL ENTIRELY, NOT JUST THE SCORE.  VERSION 06. *
005410* 2004-08-02 KDW  TICKET PS-0549 - AUDIT FOUND THE SECURITY-       *
005420*                 KEYWORD-PREFIX CHECK WAS ONLY TESTING FIVE OF    *
005430*                 THE TEN KEYWORD/SEPARATOR COMBINATIONS (THE '-'  *
005440*                 FORM WAS STOMPING THE '.' FORM IN THE EVALUATE). *
005450*                 GAVE EACH KEYWORD ITS OWN SLOT FOR BOTH FORMS.   *
005460*                 ALSO WIDENED THE SUSPICIOUS-TLD TABLE TO PICK UP *
005470*                 THE NEW .LIVE REGISTRATIONS THE FRAUD DESK       *
005480*                 FLAGGED THIS QUARTER.  VERSION 07.               *
005490* 2004-08-09 RJT  TICKET PS-0553 - THE IP-LITERAL-HOST CHECK WAS    *
005491*                 ONLY EVER LOOKING AT THE FIRST DOTTED LABEL, SO   *
005492*                 A HOST LIKE 123.MAIL.EXAMPLE.COM CAME BACK AS AN  *
005493*                 IP LITERAL.  NOW ALL FOUR LABELS ARE WALKED AND   *
005494*                 ALL FOUR MUST BE ALL-DIGIT.  VERSION 08.          *
005495* 2004-08-11 KDW  TICKET PS-0558 - BRAND-IN-DOMAIN-FRAGMENT TESTED  *
005496*                 THE FIRST LABEL FOR EXACT EQUALITY TO THE BRAND   *
005497*                 STEM INSTEAD OF CONTAINMENT (A FIRST LABEL LIKE   *
005498*                 PAYPALSECURE FALSELY TRIPPED IT).  NOW RUNS THE   *
005499*                 SAME CHECK AGAINST THE FIRST LABEL.  VERSION 09.   *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-370.
005900 OBJECT-COMPUTER. IBM-370.
006000 SPECIAL-NAMES.
006100     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.
006200     EJECT
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500 77  PGMNAME                 PIC X(8) VALUE 'PSDURLAN'.
006600     SKIP1
006700* RAW-BYTE PEEK AREA, SAME IDIOM AS EVERY OTHER MODULE IN THIS
006800* BATCH - LETS US MOVE A COMP FIELD INTO AN X VIEW FOR SUBSTRING.
006900 01  WS-BINARY-NUMBERS.
007000     05  WS-BIN-4            PIC 9(8) BINARY VALUE ZERO.
007100     05  WS-BIN4-X           REDEFINES WS-BIN-4 PIC X(4).
007200     05  WS-BIN-2            PIC 9(4) BINARY VALUE ZERO.
007300     05  WS-BIN2-X           REDEFINES WS-BIN-2.
007400         10  FILLER          PIC X.
007500         10  WS-BIN2-LOW     PIC X.
007600     SKIP1
007700 01  WS-SCORE-WORK.
007800     05  WS-SCORE-BIN        PIC S9(1)V999 COMP VALUE ZERO.
007900     05  WS-SCORE-BIN-X      REDEFINES WS-SCORE-BIN PIC X(2).
008000     SKIP1
008100* URL-FEATURES WORK AREA - SEE SPEC SECTION ON URL-FEATURES.
008200 01  WS-URL-FEATURES.
008300     05  UF-HAS-HTTPS        PIC X VALUE 'N'.
008400         88  UF-HTTPS-YES    VALUE 'Y'.
008500     05  UF-HAS-IP-ADDR      PIC X VALUE 'N'.
008600         88  UF-IP-YES       VALUE 'Y'.
008650         88  UF-IP-NO        VALUE 'N'.
008700     05  UF-HAS-AT-SYMBOL    PIC X VALUE 'N'.
008800         88  UF-AT-YES       VALUE 'Y'.
008900     05  UF-HAS-REDIRECT     PIC X VALUE 'N'.
009000         88  UF-REDIRECT-YES VALUE 'Y'.
009100     05  UF-HAS-HYPHEN       PIC X VALUE 'N'.
009200         88  UF-HYPHEN-YES   VALUE 'Y'.
009300     05  UF-HAS-UNDERSCORE   PIC X VALUE 'N'.
009400         88  UF-UNDERSCR-YES VALUE 'Y'.
009500     05  UF-HAS-PORT         PIC X VALUE 'N'.
009600         88  UF-PORT-YES     VALUE 'Y'.
009700     05  UF-HAS-PATH-DOTSL   PIC X VALUE 'N'.
009800         88  UF-PATHDOT-YES  VALUE 'Y'.
009900     05  UF-SUSPICIOUS-TLD   PIC X VALUE 'N'.
010000         88  UF-TLD-YES      VALUE 'Y'.
010100     05  UF-IS-PUNYCODE      PIC X VALUE 'N'.
010200         88  UF-PUNY-YES     VALUE 'Y'.
010300     05  FILLER              PIC X(10).
010400     05  UF-URL-LENGTH       PIC 9(3) COMP.
010500     05  UF-SUBDOMAIN-COUNT  PIC 9(2) COMP.
010600     05  UF-KEYWORD-HITS     PIC 9(2) COMP.
010700     SKIP1
010800 01  WS-TYPOSQUAT-RESULT.
010900     05  TS-TARGET-STEM      PIC X(15) VALUE SPACES.
011000     05  TS-DISTANCE         PIC 9 VALUE 9.
011100     05  TS-TYPE             PIC X(25) VALUE SPACES.
011200     05  FILLER              PIC X(5).
011300     SKIP1
011400 01  WS-HOMOGRAPH-RESULT.
011500     05  HG-MATCHED-BRAND    PIC X(20) VALUE SPACES.
011600     05  HG-CONFUSABLE-CNT   PIC 9(2) COMP VALUE ZERO.
011700     05  FILLER              PIC X(8).
011800     SKIP1
011900 01  WS-BRAND-RESULT.
012000     05  BR-IN-SUBDOMAIN     PIC X(15) VALUE SPACES.
012100     05  BR-IN-PATH          PIC X(15) VALUE SPACES.
012200     05  BR-DECEPTIVE-PATTRN PIC X(25) VALUE SPACES.
012300     05  FILLER              PIC X(5).
012400     SKIP2
012500 COPY PSDDOMN.
012600     SKIP2
012700* SCHEME/HOST/PATH WORK AREA.
012800 01  WS-URL-PARTS.
012900     05  WS-SCHEME           PIC X(8)   VALUE SPACES.
013000     05  WS-HOST             PIC X(80)  VALUE SPACES.
013100     05  WS-HOST-PORT        PIC X(80)  VALUE SPACES.
013200     05  WS-PATH             PIC X(180) VALUE SPACES.
013300     05  WS-BASE-DOMAIN      PIC X(40)  VALUE SPACES.
013400     05  WS-FIRST-LABEL      PIC X(20)  VALUE SPACES.
013500     05  WS-NORM-LABEL       PIC X(20)  VALUE SPACES.
013600     05  WS-PORT-NUM         PIC 9(5)   VALUE ZERO.
013700     05  FILLER              PIC X(10).
013800     SKIP1
013900* HOST BROKEN INTO UP TO 10 DOT-SEPARATED LABELS.
014000 01  WS-HOST-LABELS.
014100     05  WS-LABEL-COUNT      PIC 9(2) COMP VALUE ZERO.
014200     05  WS-LABEL-ENTRY OCCURS 10 TIMES INDEXED BY LBL-INDX.
014300         10  WS-LABEL-TEXT   PIC X(20) VALUE SPACES.
014400     SKIP1
014500* WORK AREA FOR THE LEVENSHTEIN EDIT-DISTANCE CALCULATION.
014600 01  WS-EDIT-DISTANCE-WORK.
014700     05  WS-ED-STR-A         PIC X(20) VALUE SPACES.
014800     05  WS-ED-STR-B         PIC X(20) VALUE SPACES.
014900     05  WS-ED-LEN-A         PIC 9(2) COMP.
015000     05  WS-ED-LEN-B         PIC 9(2) COMP.
015100     05  WS-ED-I             PIC 9(2) COMP.
015200     05  WS-ED-J             PIC 9(2) COMP.
015300     05  WS-ED-COST          PIC 9(2) COMP.
015400     05  WS-ED-MIN           PIC 9(4) COMP.
015500     05  WS-ED-RESULT        PIC 9(4) COMP.
015600     05  WS-ED-ROW OCCURS 21 TIMES INDEXED BY ED-I-INDX.
015700         10  WS-ED-CELL      PIC S9(4) COMP OCCURS 21 TIMES.
015800     SKIP1
015900* GENERIC SUBSTRING-SCAN WORK AREA.
016000 01  WS-SCAN-WORK.
016050     05  WS-SCAN-WORK-HOLDER PIC X(255) VALUE SPACES.
016100     05  WS-SCAN-NEEDLE      PIC X(20) VALUE SPACES.
016200     05  WS-SCAN-NEEDLE-LEN  PIC 9(2) COMP.
016300     05  WS-SCAN-POS         PIC 9(3) COMP.
016400     05  WS-SCAN-LIMIT       PIC 9(3) COMP.
016500     05  WS-SCAN-FOUND-FLAG  PIC X VALUE 'N'.
016600         88  WS-SCAN-FOUND   VALUE 'Y'.
016650     05  WS-BASE-DOMAIN-ON-LIST PIC X VALUE 'N'.
016660     05  WS-DIGIT-FLAG       PIC X VALUE 'Y'.
016670         88  WS-ALL-DIGITS   VALUE 'Y'.
016680         88  WS-NOT-ALL-DIGITS VALUE 'N'.
016700     05  FILLER              PIC X(4).
016800     SKIP1
016810* ONE-BYTE ZONED-DECIMAL PEEK, SAME IDIOM AS WS-BINARY-NUMBERS -
016820* LETS US ACCUMULATE A PORT NUMBER ONE DIGIT AT A TIME.
016830 01  WS-PORT-DIGIT-WORK.
016840     05  WS-PORT-DIGIT-CHAR  PIC X VALUE ZERO.
016850     05  WS-PORT-DIGIT-NUM   REDEFINES WS-PORT-DIGIT-CHAR PIC 9.
016860     SKIP1
016900 01  WS-SUSPICIOUS-KEYWORDS.
017000     05  WS-SUSP-KW-ENTRY OCCURS 26 TIMES INDEXED BY SK-INDX.
017100         10  WS-SUSP-KW      PIC X(12).
017200     SKIP1
017300 01  WS-SUSPICIOUS-TLDS.
017400     05  WS-SUSP-TLD-ENTRY OCCURS 22 TIMES INDEXED BY TLD-INDX.
017500         10  WS-SUSP-TLD     PIC X(10).
017600     SKIP1
017700 01  WS-RISK-SCORE           PIC S9(1)V999 COMP VALUE ZERO.
017800 01  WS-SUBSCRIPT            PIC 9(2) COMP VALUE ZERO.
017900 01  WS-IDX                  PIC 9(2) COMP VALUE ZERO.
018000 01  WS-CHAR-COUNT           PIC 9(3) COMP VALUE ZERO.
018100     SKIP1
018200/ PASSED PARAMETERS.
018300 LINKAGE SECTION.
018400 01  URLAN-PARMS.
018500     05  URLAN-CONTENT       PIC X(255).
018600     05  URLAN-SCORE         PIC S9(1)V999 COMP.
018700 TITLE 'URL-ANALYZER - INITIALIZATION AND MAIN LINE'.
018800 PROCEDURE DIVISION USING URLAN-PARMS.
018900 0000-MAIN-LINE.
019000     PERFORM 0010-INITIALIZE-TABLES.
020000     PERFORM 0100-PARSE-URL THRU 0100-EXIT.
020100     PERFORM 0200-EXTRACT-FEATURES THRU 0200-EXIT.
020200     PERFORM 0300-CHECK-TYPOSQUAT THRU 0300-EXIT.
020300     PERFORM 0400-CHECK-HOMOGRAPH THRU 0400-EXIT.
020400     PERFORM 0500-CHECK-IMPERSONATION THRU 0500-EXIT.
020500     PERFORM 0600-SCORE-URL THRU 0600-EXIT.
020600     MOVE WS-RISK-SCORE TO URLAN-SCORE.
020700     GOBACK.
020800     EJECT
020900 0010-INITIALIZE-TABLES.
021000* KEYWORD AND TLD LITERALS ARE LOADED HERE RATHER THAN CARRIED AS
021100* VALUE CLAUSES ON THE TABLE SO THE LIST CAN GROW WITHOUT TOUCHING
021200* THE RECORD DESCRIPTION - FRAUD DESK ADDS A FEW WORDS A YEAR.
021300     MOVE 'secure'       TO WS-SUSP-KW (1).
021400     MOVE 'account'      TO WS-SUSP-KW (2).
021500     MOVE 'login'        TO WS-SUSP-KW (3).
021600     MOVE 'verify'       TO WS-SUSP-KW (4).
021700     MOVE 'banking'      TO WS-SUSP-KW (5).
021800     MOVE 'update'       TO WS-SUSP-KW (6).
021900     MOVE 'confirm'      TO WS-SUSP-KW (7).
022000     MOVE 'ebay'         TO WS-SUSP-KW (8).
022100     MOVE 'paypal'       TO WS-SUSP-KW (9).
022200     MOVE 'amazon'       TO WS-SUSP-KW (10).
022300     MOVE 'netflix'      TO WS-SUSP-KW (11).
022400     MOVE 'credit'       TO WS-SUSP-KW (12).
022500     MOVE 'card'         TO WS-SUSP-KW (13).
022600     MOVE 'password'     TO WS-SUSP-KW (14).
022700     MOVE 'suspended'    TO WS-SUSP-KW (15).
022800     MOVE 'blocked'      TO WS-SUSP-KW (16).
022900     MOVE 'urgent'       TO WS-SUSP-KW (17).
023000     MOVE 'immediate'    TO WS-SUSP-KW (18).
023100     MOVE 'action'       TO WS-SUSP-KW (19).
023200     MOVE 'required'     TO WS-SUSP-KW (20).
023300     MOVE 'signin'       TO WS-SUSP-KW (21).
023400     MOVE 'sign-in'      TO WS-SUSP-KW (22).
023500     MOVE 'authenticate' TO WS-SUSP-KW (23).
023600     MOVE 'wallet'       TO WS-SUSP-KW (24).
023700     MOVE 'recovery'     TO WS-SUSP-KW (25).
023800     MOVE 'unlock'       TO WS-SUSP-KW (26).
023900     MOVE '.tk'          TO WS-SUSP-TLD (1).
024000     MOVE '.ml'          TO WS-SUSP-TLD (2).
024100     MOVE '.ga'          TO WS-SUSP-TLD (3).
024200     MOVE '.cf'          TO WS-SUSP-TLD (4).
024300     MOVE '.info'        TO WS-SUSP-TLD (5).
024400     MOVE '.biz'         TO WS-SUSP-TLD (6).
024500     MOVE '.work'        TO WS-SUSP-TLD (7).
024600     MOVE '.click'       TO WS-SUSP-TLD (8).
024700     MOVE '.download'    TO WS-SUSP-TLD (9).
024800     MOVE '.win'         TO WS-SUSP-TLD (10).
024900     MOVE '.review'      TO WS-SUSP-TLD (11).
025000     MOVE '.top'         TO WS-SUSP-TLD (12).
025100     MOVE '.loan'        TO WS-SUSP-TLD (13).
025200     MOVE '.trade'       TO WS-SUSP-TLD (14).
025300     MOVE '.zip'         TO WS-SUSP-TLD (15).
025400     MOVE '.mov'         TO WS-SUSP-TLD (16).
025500     MOVE '.xyz'         TO WS-SUSP-TLD (17).
025600     MOVE '.icu'         TO WS-SUSP-TLD (18).
025700     MOVE '.buzz'        TO WS-SUSP-TLD (19).
025800     MOVE '.site'        TO WS-SUSP-TLD (20).
025900     MOVE '.online'      TO WS-SUSP-TLD (21).
025950     MOVE '.live'        TO WS-SUSP-TLD (22).
026000 TITLE 'URL-ANALYZER - PARSE SCHEME, HOST, AND PATH'.
026100 0100-PARSE-URL.
026150     MOVE URLAN-CONTENT TO WS-PATH.
026160     INSPECT WS-PATH CONVERTING
026170         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
026180         'abcdefghijklmnopqrstuvwxyz'.
026300     MOVE SPACES TO WS-SCHEME WS-HOST WS-HOST-PORT WS-BASE-DOMAIN.
026400     MOVE ZERO TO UF-URL-LENGTH.
026500     PERFORM 0110-COMPUTE-LENGTH THRU 0110-EXIT.
026600* STEP 1 - ASSUME HTTP WHEN NO SCHEME IS GIVEN.
026700     IF WS-PATH (1:7) = 'http://'
026800       SET UF-HTTPS-YES TO FALSE
026900       MOVE 'http' TO WS-SCHEME
027000       MOVE WS-PATH (8:) TO WS-HOST-PORT
027100     ELSE
027200       IF WS-PATH (1:8) = 'https://'
027300         SET UF-HTTPS-YES TO TRUE
027400         MOVE 'https' TO WS-SCHEME
027500         MOVE WS-PATH (9:) TO WS-HOST-PORT
027600       ELSE
027700         MOVE 'http' TO WS-SCHEME
027800         MOVE WS-PATH TO WS-HOST-PORT
027900       END-IF
028000     END-IF.
028100* SPLIT HOST-PORT FROM THE REMAINDER (PATH) AT THE FIRST SLASH.
028200     MOVE SPACES TO WS-PATH.
028300     PERFORM 0120-SPLIT-HOST-PATH THRU 0120-EXIT.
028400* SPLIT OFF ANY :PORT SUFFIX.
028500     PERFORM 0130-SPLIT-PORT THRU 0130-EXIT.
028600* BASE DOMAIN = LAST TWO DOT-SEPARATED LABELS OF THE HOST.
028700     PERFORM 0140-SPLIT-LABELS THRU 0140-EXIT.
028800     PERFORM 0150-SET-BASE-DOMAIN THRU 0150-EXIT.
028900 0100-EXIT.
029000     EXIT.
029100     SKIP1
029200 0110-COMPUTE-LENGTH.
029300* URL-LENGTH IS THE LENGTH OF THE WHOLE ORIGINAL STRING, TRAILING
029400* SPACES TRIMMED.
029500     MOVE 255 TO WS-SUBSCRIPT.
029600     PERFORM 0111-BACK-UP-OVER-SPACES
029700         UNTIL WS-SUBSCRIPT = 0
029800            OR URLAN-CONTENT (WS-SUBSCRIPT:1) NOT = SPACE.
029900     MOVE WS-SUBSCRIPT TO UF-URL-LENGTH.
030000 0110-EXIT.
030100     EXIT.
030200     SKIP1
030300 0111-BACK-UP-OVER-SPACES.
030400     SUBTRACT 1 FROM WS-SUBSCRIPT.
030500     SKIP1
030600 0120-SPLIT-HOST-PATH.
030700     MOVE ZERO TO WS-SUBSCRIPT.
030800     MOVE LENGTH OF WS-HOST-PORT TO WS-CHAR-COUNT.
030900     PERFORM 0121-FIND-SLASH
031000         VARYING WS-IDX FROM 1 BY 1
031100         UNTIL WS-IDX > WS-CHAR-COUNT
031200            OR WS-SUBSCRIPT NOT = ZERO.
031300     IF WS-SUBSCRIPT = ZERO
031400       MOVE WS-HOST-PORT TO WS-HOST
031500     ELSE
031600       MOVE WS-HOST-PORT (1:WS-SUBSCRIPT - 1) TO WS-HOST
031700       MOVE WS-HOST-PORT (WS-SUBSCRIPT:) TO WS-PATH
031800     END-IF.
031900* A DOUBLE SLASH ANYWHERE AFTER THE SCHEME SIGNALS A REDIRECT.
032000     IF WS-PATH (1:1) = '/'
032100       SET UF-REDIRECT-YES TO TRUE
032200     END-IF.
032300     IF WS-PATH (1:2) = '/.' OR WS-PATH (1:2) = '//'
032400       SET UF-PATHDOT-YES TO TRUE
032500     END-IF.
032600 0120-EXIT.
032700     EXIT.
032800     SKIP1
032900 0121-FIND-SLASH.
033000     IF WS-HOST-PORT (WS-IDX:1) = '/'
033100       MOVE WS-IDX TO WS-SUBSCRIPT
034000     END-IF.
034100     SKIP1
034200 0130-SPLIT-PORT.
034300     MOVE ZERO TO WS-SUBSCRIPT WS-PORT-NUM.
034400     MOVE LENGTH OF WS-HOST TO WS-CHAR-COUNT.
034500     PERFORM 0131-FIND-COLON
034600         VARYING WS-IDX FROM 1 BY 1
034700         UNTIL WS-IDX > WS-CHAR-COUNT
034800            OR WS-SUBSCRIPT NOT = ZERO.
034900     IF WS-SUBSCRIPT NOT = ZERO
035000       MOVE WS-HOST (WS-SUBSCRIPT + 1:) TO WS-SCAN-NEEDLE
035050       PERFORM 0132-CONVERT-PORT-DIGITS THRU 0132-EXIT
035200       MOVE WS-HOST (1:WS-SUBSCRIPT - 1) TO WS-HOST
035300       IF WS-PORT-NUM NOT = 80 AND WS-PORT-NUM NOT = 443
035400         SET UF-PORT-YES TO TRUE
035500       END-IF
035600     END-IF.
035700 0130-EXIT.
035800     EXIT.
035900     SKIP1
036000 0131-FIND-COLON.
036100     IF WS-HOST (WS-IDX:1) = ':'
036200       MOVE WS-IDX TO WS-SUBSCRIPT
036300     END-IF.
036400     SKIP1
036410 0132-CONVERT-PORT-DIGITS.
036420* PORT DIGITS COME IN ON WS-SCAN-NEEDLE, BLANK-PADDED - WALK THEM
036430* LEFT TO RIGHT THROUGH THE ZONED-DECIMAL PEEK AND ACCUMULATE.
036440     MOVE ZERO TO WS-PORT-NUM.
036450     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
036460     PERFORM 0133-ACCUM-ONE-PORT-DIGIT
036470         VARYING WS-IDX FROM 1 BY 1
036480         UNTIL WS-IDX > WS-SCAN-NEEDLE-LEN.
036490 0132-EXIT.
036500     EXIT.
036510     SKIP1
036520 0133-ACCUM-ONE-PORT-DIGIT.
036530     MOVE WS-SCAN-NEEDLE (WS-IDX:1) TO WS-PORT-DIGIT-CHAR.
036540     COMPUTE WS-PORT-NUM = WS-PORT-NUM * 10 + WS-PORT-DIGIT-NUM.
036550     SKIP1
036600 0140-SPLIT-LABELS.
036650     MOVE ZERO TO WS-LABEL-COUNT.
036700     MOVE SPACES TO WS-HOST-LABELS.
036800     UNSTRING WS-HOST DELIMITED BY '.'
037000         INTO WS-LABEL-TEXT (1)  WS-LABEL-TEXT (2)
037100              WS-LABEL-TEXT (3)  WS-LABEL-TEXT (4)
037200              WS-LABEL-TEXT (5)  WS-LABEL-TEXT (6)
037300              WS-LABEL-TEXT (7)  WS-LABEL-TEXT (8)
037400              WS-LABEL-TEXT (9)  WS-LABEL-TEXT (10)
037500         TALLYING IN WS-LABEL-COUNT.
037600* SUBDOMAIN-COUNT = (NUMBER OF DOTS IN HOST) - 1, 0 IF NO DOT.
037700     IF WS-LABEL-COUNT < 2
037800       MOVE ZERO TO UF-SUBDOMAIN-COUNT
037900     ELSE
038000       COMPUTE UF-SUBDOMAIN-COUNT = WS-LABEL-COUNT - 2
038100     END-IF.
038200 0140-EXIT.
038300     EXIT.
038400     SKIP1
038500 0150-SET-BASE-DOMAIN.
038600     IF WS-LABEL-COUNT < 2
038700       MOVE WS-HOST TO WS-BASE-DOMAIN
038800       MOVE WS-HOST TO WS-FIRST-LABEL
039000     ELSE
039100       MOVE WS-LABEL-TEXT (WS-LABEL-COUNT - 1) TO WS-FIRST-LABEL
039200       STRING WS-LABEL-TEXT (WS-LABEL-COUNT - 1) DELIMITED BY SPACE
039300              '.'                                DELIMITED BY SIZE
039400              WS-LABEL-TEXT (WS-LABEL-COUNT)     DELIMITED BY SPACE
039500         INTO WS-BASE-DOMAIN
039600     END-IF.
039700 0150-EXIT.
039800     EXIT.
039900     EJECT
040000 TITLE 'URL-ANALYZER - EXTRACT STRUCTURAL FEATURES'.
040100 0200-EXTRACT-FEATURES.
040200     PERFORM 0210-CHECK-IP-ADDRESS THRU 0210-EXIT.
040300     PERFORM 0220-CHECK-AT-SYMBOL THRU 0220-EXIT.
040400     PERFORM 0230-CHECK-HYPHEN-UNDERSCORE THRU 0230-EXIT.
040500     PERFORM 0240-CHECK-SUSPICIOUS-TLD THRU 0240-EXIT.
040600     PERFORM 0250-CHECK-PUNYCODE THRU 0250-EXIT.
040700     PERFORM 0260-COUNT-KEYWORD-HITS THRU 0260-EXIT.
040800 0200-EXIT.
040900     EXIT.
041000     SKIP1
041100 0210-CHECK-IP-ADDRESS.
041200* HOST IS AN IP LITERAL WHEN ALL FOUR LABELS ARE NUMERIC AND
041300* THERE ARE EXACTLY FOUR OF THEM.
041310* TICKET PS-0553 - THE ALL-FOUR-LABELS TEST WAS ONLY EVER LOOKING
041320* AT LABEL 1, SO A HOST LIKE 123.MAIL.EXAMPLE.COM WAS WRONGLY
041330* CALLED AN IP LITERAL.  NOW WE WALK ALL FOUR LABELS AND BAIL OUT
041340* OF THE LOOP THE MOMENT ONE OF THEM IS NOT ALL DIGITS.
041400     IF WS-LABEL-COUNT = 4
041410       SET UF-IP-YES TO TRUE
041420       PERFORM 0213-CHECK-ONE-LABEL-DIGITS
041430           VARYING LBL-INDX FROM 1 BY 1
041440           UNTIL LBL-INDX > 4 OR NOT UF-IP-YES
041450     END-IF.
042200 0210-EXIT.
042300     EXIT.
042400     SKIP1
042410 0213-CHECK-ONE-LABEL-DIGITS.
042415     IF WS-LABEL-TEXT (LBL-INDX) (1:1) < '0' OR
042416        WS-LABEL-TEXT (LBL-INDX) (1:1) > '9'
042417       SET UF-IP-NO TO TRUE
042418     ELSE
042419       MOVE WS-LABEL-TEXT (LBL-INDX) TO WS-SCAN-NEEDLE
042421       PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT
042422       PERFORM 0211-CHECK-ALL-DIGITS THRU 0211-EXIT
042423       IF WS-NOT-ALL-DIGITS
042424         SET UF-IP-NO TO TRUE
042425       END-IF
042426     END-IF.
042427 0213-EXIT.
042428     EXIT.
042429     SKIP1
042430 0211-CHECK-ALL-DIGITS.
042440* WALK THE TRIMMED LABEL ONE BYTE AT A TIME AGAINST THE DIGIT
042450* CLASS - ANY NON-DIGIT BYTE DROPS THE IP-LITERAL CANDIDACY.
042460     SET WS-ALL-DIGITS TO TRUE.
042470     IF WS-SCAN-NEEDLE-LEN = ZERO
042480       SET WS-NOT-ALL-DIGITS TO TRUE
042482     ELSE
042484       PERFORM 0212-CHECK-ONE-DIGIT-POSITION
042486           VARYING WS-IDX FROM 1 BY 1
042488           UNTIL WS-IDX > WS-SCAN-NEEDLE-LEN OR WS-NOT-ALL-DIGITS
042510     END-IF.
042520 0211-EXIT.
042530     EXIT.
042540     SKIP1
042550 0212-CHECK-ONE-DIGIT-POSITION.
042560     IF WS-SCAN-NEEDLE (WS-IDX:1) NOT WS-DIGIT-CLASS
042570       SET WS-NOT-ALL-DIGITS TO TRUE
042580     END-IF.
042590     SKIP1
042595 0220-CHECK-AT-SYMBOL.
042600     MOVE '@' TO WS-SCAN-NEEDLE.
042700     MOVE 1 TO WS-SCAN-NEEDLE-LEN.
042800     MOVE WS-PATH TO WS-SCAN-WORK-HOLDER.
042900     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
043000     IF WS-SCAN-FOUND
043100       SET UF-AT-YES TO TRUE
043200     END-IF.
043300 0220-EXIT.
043400     EXIT.
043500     SKIP1
043600 0230-CHECK-HYPHEN-UNDERSCORE.
043700     MOVE '-' TO WS-SCAN-NEEDLE.
043800     MOVE 1 TO WS-SCAN-NEEDLE-LEN.
043900     MOVE WS-HOST TO WS-SCAN-WORK-HOLDER.
044000     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
044100     IF WS-SCAN-FOUND
044200       SET UF-HYPHEN-YES TO TRUE
044300     END-IF.
044400     MOVE '_' TO WS-SCAN-NEEDLE.
044500     MOVE WS-HOST TO WS-SCAN-WORK-HOLDER.
044600     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
044700     IF WS-SCAN-FOUND
044800       SET UF-UNDERSCR-YES TO TRUE
044900     END-IF.
045000 0230-EXIT.
045100     EXIT.
045200     SKIP1
045300 0240-CHECK-SUSPICIOUS-TLD.
045400     MOVE WS-HOST TO WS-SCAN-WORK-HOLDER.
045500     PERFORM 0241-TRY-ONE-TLD
045600         VARYING TLD-INDX FROM 1 BY 1 UNTIL TLD-INDX > 22.
045700 0240-EXIT.
045800     EXIT.
045900     SKIP1
046000 0241-TRY-ONE-TLD.
046100     MOVE WS-SUSP-TLD (TLD-INDX) TO WS-SCAN-NEEDLE.
046200     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
046400     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
046500     IF WS-SCAN-FOUND
046600       SET UF-TLD-YES TO TRUE
046700     END-IF.
046750     SKIP1
046800 0250-CHECK-PUNYCODE.
046900     MOVE 'xn--' TO WS-SCAN-NEEDLE.
047000     MOVE 4 TO WS-SCAN-NEEDLE-LEN.
047100     MOVE WS-HOST TO WS-SCAN-WORK-HOLDER.
047200     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
047300     IF WS-SCAN-FOUND
047400       SET UF-PUNY-YES TO TRUE
047500     END-IF.
047600 0250-EXIT.
047700     EXIT.
047800     SKIP1
047900 0260-COUNT-KEYWORD-HITS.
048000     MOVE ZERO TO UF-KEYWORD-HITS.
048100     PERFORM 0261-COUNT-ONE-KEYWORD
048200         VARYING SK-INDX FROM 1 BY 1 UNTIL SK-INDX > 26.
048300 0260-EXIT.
048400     EXIT.
048500     SKIP1
048600 0261-COUNT-ONE-KEYWORD.
048700     MOVE WS-SUSP-KW (SK-INDX) TO WS-SCAN-NEEDLE.
048800     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
049000     MOVE WS-PATH TO WS-SCAN-WORK-HOLDER.
049100     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
049200     IF WS-SCAN-FOUND
049300       ADD 1 TO UF-KEYWORD-HITS
049400     END-IF.
049500     EJECT
049600 TITLE 'URL-ANALYZER - TYPOSQUAT DETECTION'.
049700 0300-CHECK-TYPOSQUAT.
049800     MOVE SPACES TO TS-TARGET-STEM TS-TYPE.
049900     MOVE 9 TO TS-DISTANCE.
050000* EXACT FULL-DOMAIN MATCH AGAINST THE WATCH LIST IS NEVER
050100* TYPOSQUATTING, EVEN IF THE EDIT DISTANCE WOULD OTHERWISE
050200* QUALIFY - TICKET PS-0512.
050300     SET PD-INDX TO 1.
050400     SEARCH POPULAR-DOMAIN-ENTRY
050500       AT END
050600         PERFORM 0310-SCAN-FOR-TYPOSQUAT THRU 0310-EXIT
050700       WHEN PD-DOMAIN-NAME (PD-INDX) = WS-BASE-DOMAIN
050800         CONTINUE
050900     END-SEARCH.
051000     PERFORM 0320-CHECK-CONFUSABLE-OVERRIDE THRU 0320-EXIT.
051100 0300-EXIT.
051200     EXIT.
051300     SKIP1
051400 0310-SCAN-FOR-TYPOSQUAT.
051500     MOVE WS-FIRST-LABEL TO WS-ED-STR-A.
051600     PERFORM 0311-TRY-ONE-STEM
051700         VARYING PD-INDX FROM 1 BY 1 UNTIL PD-INDX > 28.
051800 0310-EXIT.
051900     EXIT.
052000     SKIP1
052100 0311-TRY-ONE-STEM.
052200     MOVE PD-DOMAIN-STEM (PD-INDX) TO WS-ED-STR-B.
052300     PERFORM 0315-MEASURE-LENGTHS THRU 0315-EXIT.
052400     PERFORM 0620-EDIT-DISTANCE THRU 0620-EXIT.
052500     IF WS-ED-RESULT >= 1 AND WS-ED-RESULT <= 2
052600       IF WS-ED-RESULT < TS-DISTANCE
052700         MOVE WS-ED-RESULT       TO TS-DISTANCE
052800         MOVE PD-DOMAIN-STEM (PD-INDX) TO TS-TARGET-STEM
052900         PERFORM 0330-CLASSIFY-TYPE THRU 0330-EXIT
053000       END-IF
053100     END-IF.
053200 0311-EXIT.
053300     EXIT.
053400     SKIP1
053500 0315-MEASURE-LENGTHS.
053600     MOVE ZERO TO WS-ED-LEN-A WS-ED-LEN-B.
053700     PERFORM 0316-MEASURE-A VARYING WS-IDX FROM 1 BY 1
053800         UNTIL WS-IDX > 20 OR WS-ED-STR-A (WS-IDX:1) = SPACE.
053900     PERFORM 0317-MEASURE-B VARYING WS-IDX FROM 1 BY 1
054000         UNTIL WS-IDX > 20 OR WS-ED-STR-B (WS-IDX:1) = SPACE.
054100 0315-EXIT.
054200     EXIT.
054300     SKIP1
054400 0316-MEASURE-A.
054500     ADD 1 TO WS-ED-LEN-A.
054600     SKIP1
054700 0317-MEASURE-B.
054800     ADD 1 TO WS-ED-LEN-B.
054900     SKIP1
055000 0320-CHECK-CONFUSABLE-OVERRIDE.
055100* NORMALIZE THE FIRST LABEL THROUGH THE CONFUSABLE TABLE; AN
055200* EXACT MATCH TO A WATCH-LIST STEM OVERRIDES WHATEVER THE EDIT
055300* DISTANCE SCAN FOUND, WITH DISTANCE 0, TYPE SUBSTITUTION.
055400     MOVE WS-FIRST-LABEL TO WS-NORM-LABEL.
055500     INSPECT WS-NORM-LABEL CONVERTING '012345789!$@'
055600                                   TO 'olzeastbgisa'.
055700     SET PD-INDX TO 1.
055800     SEARCH POPULAR-DOMAIN-ENTRY
055900       AT END
056000         CONTINUE
056100       WHEN PD-DOMAIN-STEM (PD-INDX) = WS-NORM-LABEL
056200         MOVE ZERO                    TO TS-DISTANCE
056300         MOVE PD-DOMAIN-STEM (PD-INDX) TO TS-TARGET-STEM
056400         MOVE 'character_substitution' TO TS-TYPE
056500     END-SEARCH.
056600 0320-EXIT.
056700     EXIT.
056800     SKIP1
056900 0330-CLASSIFY-TYPE.
057000     IF WS-ED-LEN-A > WS-ED-LEN-B
057100       MOVE 'character_insertion' TO TS-TYPE
057200     ELSE
057300       IF WS-ED-LEN-A < WS-ED-LEN-B
057400         MOVE 'character_omission' TO TS-TYPE
057500       ELSE
057600         IF WS-ED-RESULT = 2 AND
057610            WS-ED-STR-A (1:1) = WS-ED-STR-B (2:1) AND
057620            WS-ED-STR-A (2:1) = WS-ED-STR-B (1:1)
057700           MOVE 'character_transposition' TO TS-TYPE
057800         ELSE
057900           MOVE 'character_substitution' TO TS-TYPE
058000         END-IF
058100       END-IF
058200     END-IF.
058300 0330-EXIT.
058400     EXIT.
058500     EJECT
058600 TITLE 'URL-ANALYZER - HOMOGRAPH DETECTION'.
058700 0400-CHECK-HOMOGRAPH.
058800* A SINGLE-BYTE CHARACTER SET ONLY EXPOSES THE DIGIT/SYMBOL
058900* CONFUSABLE TABLE - THE CYRILLIC/GREEK LOOKALIKE CHECK THE
059000* SOURCE SYSTEM USES OVER UNICODE CANNOT TRIGGER HERE AND IS
059100* TREATED AS NEVER TRUE, PER THE SPECIFICATION.
059200     MOVE SPACES TO HG-MATCHED-BRAND.
059300     MOVE ZERO TO HG-CONFUSABLE-CNT.
059400     INSPECT WS-FIRST-LABEL TALLYING HG-CONFUSABLE-CNT
059500         FOR ALL '0' ALL '1' ALL '2' ALL '3' ALL '4'
059600             ALL '5' ALL '7' ALL '8' ALL '9'
059700             ALL '!' ALL '$' ALL '@'.
059800     IF HG-CONFUSABLE-CNT > 0
059900       MOVE WS-NORM-LABEL TO WS-SCAN-NEEDLE
060000       SET BS-INDX TO 1
060100       SEARCH BRAND-STEM-ENTRY
060200         AT END
060300           CONTINUE
060400         WHEN BRAND-STEM-ENTRY (BS-INDX) = WS-NORM-LABEL
060500           MOVE BRAND-STEM-ENTRY (BS-INDX) TO HG-MATCHED-BRAND
060600       END-SEARCH
060700     END-IF.
060800 0400-EXIT.
060900     EXIT.
061000     EJECT
061100 TITLE 'URL-ANALYZER - BRAND IMPERSONATION AND DECEPTIVE PATTERNS'.
061200 0500-CHECK-IMPERSONATION.
061300     MOVE SPACES TO BR-IN-SUBDOMAIN BR-IN-PATH BR-DECEPTIVE-PATTRN.
061400     PERFORM 0510-CHECK-SUBDOMAIN-BRAND THRU 0510-EXIT.
061500     IF WS-BASE-DOMAIN-ON-LIST = 'N'
061600       PERFORM 0520-CHECK-PATH-BRAND THRU 0520-EXIT
061700       PERFORM 0530-CHECK-DOMAIN-FRAGMENT THRU 0530-EXIT
061800     END-IF.
061900     PERFORM 0540-CHECK-DECEPTIVE-PATTERNS THRU 0540-EXIT.
062000 0500-EXIT.
062100     EXIT.
062200     SKIP1
062300 0505-IS-BASE-DOMAIN-LISTED.
062400     MOVE 'N' TO WS-BASE-DOMAIN-ON-LIST.
062500     SET PD-INDX TO 1.
062600     SEARCH POPULAR-DOMAIN-ENTRY
062700       AT END
062800         CONTINUE
062900       WHEN PD-DOMAIN-NAME (PD-INDX) = WS-BASE-DOMAIN
063000         MOVE 'Y' TO WS-BASE-DOMAIN-ON-LIST
063100     END-SEARCH.
063200     SKIP1
063300 0510-CHECK-SUBDOMAIN-BRAND.
063400     PERFORM 0505-IS-BASE-DOMAIN-LISTED.
063500     IF WS-LABEL-COUNT > 2
063600       PERFORM 0511-SCAN-SUBDOMAIN-LABEL
063700           VARYING LBL-INDX FROM 1 BY 1
063800           UNTIL LBL-INDX > WS-LABEL-COUNT - 2
063900              OR BR-IN-SUBDOMAIN NOT = SPACES
064000     END-IF.
064100 0510-EXIT.
064200     EXIT.
064300     SKIP1
064400 0511-SCAN-SUBDOMAIN-LABEL.
064500     SET BS-INDX TO 1.
064600     MOVE WS-LABEL-TEXT (LBL-INDX) TO WS-SCAN-WORK-HOLDER.
064700     PERFORM 0512-TRY-ONE-BRAND-IN-SUB
064800         VARYING BS-INDX FROM 1 BY 1 UNTIL BS-INDX > 32.
064900     SKIP1
065000 0512-TRY-ONE-BRAND-IN-SUB.
065100     MOVE BRAND-STEM-ENTRY (BS-INDX) TO WS-SCAN-NEEDLE.
065200     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
065400     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
065500     IF WS-SCAN-FOUND AND BR-IN-SUBDOMAIN = SPACES
065600       MOVE BRAND-STEM-ENTRY (BS-INDX) TO BR-IN-SUBDOMAIN
065700     END-IF.
065800     SKIP1
065900 0520-CHECK-PATH-BRAND.
066000     MOVE WS-PATH TO WS-SCAN-WORK-HOLDER.
066100     PERFORM 0521-TRY-ONE-BRAND-IN-PATH
066200         VARYING BS-INDX FROM 1 BY 1 UNTIL BS-INDX > 32.
066300 0520-EXIT.
066400     EXIT.
066500     SKIP1
066600 0521-TRY-ONE-BRAND-IN-PATH.
066700     MOVE BRAND-STEM-ENTRY (BS-INDX) TO WS-SCAN-NEEDLE.
066800     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
067000     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
067100     IF WS-SCAN-FOUND AND BR-IN-PATH = SPACES
067200       MOVE BRAND-STEM-ENTRY (BS-INDX) TO BR-IN-PATH
067300     END-IF.
067400 0530-CHECK-DOMAIN-FRAGMENT.
067500* BRAND STEM CONTAINED IN THE BASE DOMAIN BUT NOT IN ITS FIRST
067600* LABEL (E.G. THE BRAND RIDES IN THE SECOND-LEVEL LABEL OF A
067700* MULTI-PART TLD SUCH AS CO.PAYPAL-SECURE.XYZ).
067800     IF BR-IN-PATH = SPACES
067900       MOVE WS-BASE-DOMAIN TO WS-SCAN-WORK-HOLDER
068000       PERFORM 0531-TRY-ONE-BRAND-IN-DOMAIN
068100           VARYING BS-INDX FROM 1 BY 1 UNTIL BS-INDX > 32
068200     END-IF.
068300 0530-EXIT.
068400     EXIT.
068500     SKIP1
068600 0531-TRY-ONE-BRAND-IN-DOMAIN.
068610* TICKET PS-0558 - THE "NOT IN ITS FIRST LABEL" HALF OF THIS RULE
068620* WAS AN EXACT-EQUALITY TEST, SO A FIRST LABEL LIKE PAYPALSECURE
068630* (WHICH CONTAINS BUT IS NOT EQUAL TO THE BRAND STEM PAYPAL) WAS
068640* WRONGLY FLAGGED.  WE NOW RUN THE SAME CONTAINMENT CHECK AGAINST
068650* THE FIRST LABEL THAT WE ALREADY RUN AGAINST THE BASE DOMAIN.
068700     MOVE BRAND-STEM-ENTRY (BS-INDX) TO WS-SCAN-NEEDLE.
068800     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
069000     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
069100     IF WS-SCAN-FOUND AND BR-IN-PATH = SPACES
069110       MOVE WS-FIRST-LABEL TO WS-SCAN-WORK-HOLDER
069120       PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT
069130       IF NOT WS-SCAN-FOUND
069300         MOVE BRAND-STEM-ENTRY (BS-INDX) TO BR-IN-PATH
069400       END-IF
069410       MOVE WS-BASE-DOMAIN TO WS-SCAN-WORK-HOLDER
069500     END-IF.
069600     SKIP1
069700 0540-CHECK-DECEPTIVE-PATTERNS.
069800* FIRST MATCH WINS, IN THIS ORDER.
069900     MOVE WS-HOST TO WS-SCAN-WORK-HOLDER.
070000     PERFORM 0541-CHECK-SECURITY-PREFIX THRU 0541-EXIT.
070100     IF BR-DECEPTIVE-PATTRN = SPACES
070200       PERFORM 0542-CHECK-FAKE-TLD THRU 0542-EXIT
070300     END-IF.
070400     IF BR-DECEPTIVE-PATTRN = SPACES
070500       PERFORM 0543-CHECK-LOGIN-PAGE THRU 0543-EXIT
070600     END-IF.
070700     IF BR-DECEPTIVE-PATTRN = SPACES
070800       PERFORM 0544-CHECK-AT-REDIRECT THRU 0544-EXIT
070900     END-IF.
071000 0540-EXIT.
071100     EXIT.
071200     SKIP1
071300 0541-CHECK-SECURITY-PREFIX.
071310* TICKET PS-0549 - EACH OF THE FIVE KEYWORDS GETS ITS OWN SLOT FOR
071320* BOTH THE HYPHEN FORM AND THE DOT FORM, TEN SLOTS IN ALL, SO
071330* NEITHER FORM SHADOWS THE OTHER THE WAY THE ORIGINAL EVALUATE DID.
071400     PERFORM 0545-TRY-PREFIX-WORD VARYING SK-INDX FROM 1 BY 1
071500         UNTIL SK-INDX > 10 OR BR-DECEPTIVE-PATTRN NOT = SPACES.
071600 0541-EXIT.
071700     EXIT.
071800     SKIP1
071900 0545-TRY-PREFIX-WORD.
072000     EVALUATE SK-INDX
072100       WHEN 1  MOVE 'secure-'  TO WS-SCAN-NEEDLE
072110       WHEN 2  MOVE 'secure.'  TO WS-SCAN-NEEDLE
072200       WHEN 3  MOVE 'login-'   TO WS-SCAN-NEEDLE
072210       WHEN 4  MOVE 'login.'   TO WS-SCAN-NEEDLE
072300       WHEN 5  MOVE 'account-' TO WS-SCAN-NEEDLE
072310       WHEN 6  MOVE 'account.' TO WS-SCAN-NEEDLE
072400       WHEN 7  MOVE 'verify-'  TO WS-SCAN-NEEDLE
072410       WHEN 8  MOVE 'verify.'  TO WS-SCAN-NEEDLE
072500       WHEN 9  MOVE 'update-'  TO WS-SCAN-NEEDLE
072510       WHEN 10 MOVE 'update.'  TO WS-SCAN-NEEDLE
072700     END-EVALUATE.
072800     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
073000     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
073100     IF WS-SCAN-FOUND
073200       MOVE 'security_keyword_prefix' TO BR-DECEPTIVE-PATTRN
073300     END-IF.
073400     SKIP1
073500 0542-CHECK-FAKE-TLD.
073600     MOVE WS-PATH TO WS-SCAN-WORK-HOLDER.
073700     PERFORM 0546-TRY-FAKE-TLD VARYING SK-INDX FROM 1 BY 1
073800         UNTIL SK-INDX > 4 OR BR-DECEPTIVE-PATTRN NOT = SPACES.
073900 0542-EXIT.
074000     EXIT.
074100     SKIP1
074200 0546-TRY-FAKE-TLD.
074300     EVALUATE SK-INDX
074400       WHEN 1  MOVE '.com.' TO WS-SCAN-NEEDLE
074500       WHEN 2  MOVE '.com-' TO WS-SCAN-NEEDLE
074600       WHEN 3  MOVE '-com.' TO WS-SCAN-NEEDLE
074700       WHEN 4  MOVE '-com-' TO WS-SCAN-NEEDLE
074800     END-EVALUATE.
074900     MOVE 5 TO WS-SCAN-NEEDLE-LEN.
075000     MOVE WS-HOST TO WS-SCAN-WORK-HOLDER.
075100     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
075200     IF WS-SCAN-FOUND
075300       MOVE 'fake_tld_in_subdomain' TO BR-DECEPTIVE-PATTRN
075400     END-IF.
075500     SKIP1
075600 0543-CHECK-LOGIN-PAGE.
075700     PERFORM 0547-TRY-LOGIN-PREFIX VARYING SK-INDX FROM 1 BY 1
075800         UNTIL SK-INDX > 4 OR BR-DECEPTIVE-PATTRN NOT = SPACES.
075900 0543-EXIT.
076000     EXIT.
076100     SKIP1
076200 0547-TRY-LOGIN-PREFIX.
076300     EVALUATE SK-INDX
076400       WHEN 1  MOVE 'signin.'  TO WS-SCAN-NEEDLE
076500       WHEN 2  MOVE 'sign-in.' TO WS-SCAN-NEEDLE
076600       WHEN 3  MOVE 'log-in.'  TO WS-SCAN-NEEDLE
076700       WHEN 4  MOVE 'login.'   TO WS-SCAN-NEEDLE
076800     END-EVALUATE.
076900     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
077100     MOVE WS-HOST TO WS-SCAN-WORK-HOLDER.
077200     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
077300     IF WS-SCAN-FOUND
077400       PERFORM 0548-TRY-LOGIN-SUFFIX
077500           VARYING TLD-INDX FROM 1 BY 1 UNTIL TLD-INDX > 3
077600                OR BR-DECEPTIVE-PATTRN NOT = SPACES
077700     END-IF.
077800     SKIP1
077900 0548-TRY-LOGIN-SUFFIX.
078000     EVALUATE TLD-INDX
078100       WHEN 1  MOVE 'php'  TO WS-SCAN-NEEDLE
078200       WHEN 2  MOVE 'html' TO WS-SCAN-NEEDLE
078300       WHEN 3  MOVE 'asp'  TO WS-SCAN-NEEDLE
078400     END-EVALUATE.
078500     PERFORM 0710-MEASURE-NEEDLE-LENGTH THRU 0710-EXIT.
078700     MOVE WS-PATH TO WS-SCAN-WORK-HOLDER.
078800     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
078900     IF WS-SCAN-FOUND
079000       MOVE 'login_page_pattern' TO BR-DECEPTIVE-PATTRN
079100     END-IF.
079200     SKIP1
079300 0544-CHECK-AT-REDIRECT.
079400     MOVE '@' TO WS-SCAN-NEEDLE.
079500     MOVE 1 TO WS-SCAN-NEEDLE-LEN.
079600     MOVE WS-PATH TO WS-SCAN-WORK-HOLDER.
079700     PERFORM 0700-FIND-SUBSTRING THRU 0700-EXIT.
079800     IF WS-SCAN-FOUND
079900       MOVE 'at_symbol_redirect' TO BR-DECEPTIVE-PATTRN
080000     END-IF.
080100 0544-EXIT.
080200     EXIT.
080300     EJECT
080400 TITLE 'URL-ANALYZER - WEIGHTED RISK SCORE'.
080500 0600-SCORE-URL.
080600     MOVE ZERO TO WS-RISK-SCORE.
080700     IF UF-URL-LENGTH > 100
080800       ADD 0.15 TO WS-RISK-SCORE
080900     ELSE
081000       IF UF-URL-LENGTH > 75
081100         ADD 0.08 TO WS-RISK-SCORE
081200       END-IF
081300     END-IF.
081400     IF NOT UF-HTTPS-YES
081500       ADD 0.10 TO WS-RISK-SCORE
081600     END-IF.
081700     IF UF-IP-YES
081800       ADD 0.30 TO WS-RISK-SCORE
081900     END-IF.
082000     IF UF-AT-YES
082100       ADD 0.25 TO WS-RISK-SCORE
082200     END-IF.
082300     IF UF-REDIRECT-YES
082400       ADD 0.15 TO WS-RISK-SCORE
082500     END-IF.
082600     IF UF-HYPHEN-YES
082700       ADD 0.05 TO WS-RISK-SCORE
082800     END-IF.
082900     IF UF-UNDERSCR-YES
083000       ADD 0.08 TO WS-RISK-SCORE
083100     END-IF.
083200     IF UF-PATHDOT-YES
083300       ADD 0.10 TO WS-RISK-SCORE
083400     END-IF.
083500     IF UF-KEYWORD-HITS > 0
083600       COMPUTE WS-SCORE-BIN ROUNDED = UF-KEYWORD-HITS * 0.04
083700       IF WS-SCORE-BIN > 0.20
083750         MOVE 0.20 TO WS-SCORE-BIN
083760       END-IF
083800       ADD WS-SCORE-BIN TO WS-RISK-SCORE
083900     END-IF.
084200     IF UF-TLD-YES
084300       ADD 0.15 TO WS-RISK-SCORE
084400     END-IF.
084500     IF UF-SUBDOMAIN-COUNT > 3
084600       ADD 0.15 TO WS-RISK-SCORE
084700     ELSE
084800       IF UF-SUBDOMAIN-COUNT > 2
084900         ADD 0.08 TO WS-RISK-SCORE
085000       END-IF
085100     END-IF.
085200     IF UF-PORT-YES
085300       ADD 0.10 TO WS-RISK-SCORE
085400     END-IF.
085500     IF UF-PUNY-YES
085600       ADD 0.20 TO WS-RISK-SCORE
085700     END-IF.
085800     IF TS-DISTANCE <= 1
085900       ADD 0.40 TO WS-RISK-SCORE
086000     ELSE
086100       IF TS-DISTANCE = 2
086200         ADD 0.30 TO WS-RISK-SCORE
086300       END-IF
086400     END-IF.
086500     IF HG-MATCHED-BRAND NOT = SPACES
086600       ADD 0.50 TO WS-RISK-SCORE
086700     ELSE
086800       IF HG-CONFUSABLE-CNT > 0
086900         ADD 0.25 TO WS-RISK-SCORE
087000       END-IF
087100     END-IF.
087200     IF BR-IN-SUBDOMAIN NOT = SPACES
087300       ADD 0.35 TO WS-RISK-SCORE
087400     END-IF.
087500     IF BR-IN-PATH NOT = SPACES
087600       ADD 0.20 TO WS-RISK-SCORE
087700     END-IF.
087800     IF BR-DECEPTIVE-PATTRN NOT = SPACES
087900       ADD 0.15 TO WS-RISK-SCORE
088000     END-IF.
088100     IF WS-RISK-SCORE > 1.000
088200       MOVE 1.000 TO WS-RISK-SCORE
088300     END-IF.
088400 0600-EXIT.
088500     EXIT.
088600     EJECT
088700 TITLE 'URL-ANALYZER - EDIT DISTANCE AND SUBSTRING HELPERS'.
088800 0620-EDIT-DISTANCE.
088900     PERFORM 0621-ED-INIT-ROW0
089000         VARYING WS-ED-J FROM 0 BY 1 UNTIL WS-ED-J > WS-ED-LEN-B.
089100     PERFORM 0622-ED-INIT-COL0
089200         VARYING WS-ED-I FROM 0 BY 1 UNTIL WS-ED-I > WS-ED-LEN-A.
089300     PERFORM 0623-ED-FILL-ROW
089400         VARYING WS-ED-I FROM 1 BY 1 UNTIL WS-ED-I > WS-ED-LEN-A.
089500     MOVE WS-ED-CELL (WS-ED-LEN-A + 1, WS-ED-LEN-B + 1)
089600         TO WS-ED-RESULT.
089700 0620-EXIT.
089800     EXIT.
089900     SKIP1
090000 0621-ED-INIT-ROW0.
090100     MOVE WS-ED-J TO WS-ED-CELL (1, WS-ED-J + 1).
090200     SKIP1
090300 0622-ED-INIT-COL0.
090400     MOVE WS-ED-I TO WS-ED-CELL (WS-ED-I + 1, 1).
090500     SKIP1
090600 0623-ED-FILL-ROW.
090700     PERFORM 0624-ED-FILL-CELL
090800         VARYING WS-ED-J FROM 1 BY 1 UNTIL WS-ED-J > WS-ED-LEN-B.
090900     SKIP1
091000 0624-ED-FILL-CELL.
091100     IF WS-ED-STR-A (WS-ED-I:1) = WS-ED-STR-B (WS-ED-J:1)
091200       MOVE ZERO TO WS-ED-COST
091300     ELSE
091400       MOVE 1 TO WS-ED-COST
091500     END-IF.
091600     COMPUTE WS-ED-MIN = WS-ED-CELL (WS-ED-I, WS-ED-J + 1) + 1.
091700     IF WS-ED-CELL (WS-ED-I + 1, WS-ED-J) + 1 < WS-ED-MIN
091800       MOVE WS-ED-CELL (WS-ED-I + 1, WS-ED-J) + 1 TO WS-ED-MIN
091900     END-IF.
092000     IF WS-ED-CELL (WS-ED-I, WS-ED-J) + WS-ED-COST < WS-ED-MIN
092100       MOVE WS-ED-CELL (WS-ED-I, WS-ED-J) + WS-ED-COST TO WS-ED-MIN
092200     END-IF.
092300     MOVE WS-ED-MIN TO WS-ED-CELL (WS-ED-I + 1, WS-ED-J + 1).
092400     SKIP1
092500 0700-FIND-SUBSTRING.
092600* GENERIC CASE-SENSITIVE SUBSTRING SEARCH OF WS-SCAN-WORK-HOLDER
092700* FOR WS-SCAN-NEEDLE (LENGTH WS-SCAN-NEEDLE-LEN).  CALLER MUST
092800* SET BOTH BEFORE CALLING.
092900     SET WS-SCAN-FOUND-FLAG TO 'N'.
093000     MOVE 255 TO WS-SCAN-LIMIT.
093100     SUBTRACT WS-SCAN-NEEDLE-LEN FROM WS-SCAN-LIMIT.
093200     ADD 1 TO WS-SCAN-LIMIT.
093300     PERFORM 0701-TRY-ONE-POSITION
093400         VARYING WS-SCAN-POS FROM 1 BY 1
093500         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT OR WS-SCAN-FOUND.
093600 0700-EXIT.
093700     EXIT.
093800     SKIP1
093900 0701-TRY-ONE-POSITION.
094000     IF WS-SCAN-WORK-HOLDER (WS-SCAN-POS:WS-SCAN-NEEDLE-LEN) =
094010        WS-SCAN-NEEDLE (1:WS-SCAN-NEEDLE-LEN)
094100       SET WS-SCAN-FOUND TO TRUE
094200     END-IF.
094250     SKIP1
094260 0710-MEASURE-NEEDLE-LENGTH.
094270* WS-SCAN-NEEDLE COMES IN BLANK-PADDED TO X(20) - BACK UP FROM
094280* THE END UNTIL WE ARE OFF THE TRAILING SPACES AND WE HAVE THE
094290* NEEDLE'S TRUE LENGTH IN WS-SCAN-NEEDLE-LEN.
094300     MOVE 20 TO WS-SCAN-NEEDLE-LEN.
094310     PERFORM 0711-BACK-UP-OVER-NEEDLE-SPACE
094320         UNTIL WS-SCAN-NEEDLE-LEN = 0
094330            OR WS-SCAN-NEEDLE (WS-SCAN-NEEDLE-LEN:1) NOT = SPACE.
094340 0710-EXIT.
094350     EXIT.
094360     SKIP1
094370 0711-BACK-UP-OVER-NEEDLE-SPACE.
094380     SUBTRACT 1 FROM WS-SCAN-NEEDLE-LEN.
094390     END PROGRAM PSDURLAN.
