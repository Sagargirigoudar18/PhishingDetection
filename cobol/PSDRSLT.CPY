000100******************************************************************
000200* PSDRSLT  -  DETECTION-RESULT OUTPUT RECORD LAYOUT               *
000300*             ONE RECORD PER ACCEPTED SUSPECT-ITEM.  FIXED        *
000400*             LENGTH 368, LINE SEQUENTIAL.                       *
000500******************************************************************
000600* 1998-03-11 RJT  ORIGINAL LAYOUT FOR THE SHIELD-1 PILOT RUN.
000700* 2001-09-05 KDW  TICKET PS-0301 - SPLIT THE SINGLE RECOMMENDED-
000800*                 ACTION FIELD INTO RECOMMENDATION-1/2 SO THE
000900*                 DOWNSTREAM VIEWER CAN SHOW TWO LINES.
001000* 2004-02-27 RJT  TICKET PS-0512 - WIDENED EXPLANATION FROM 120
001100*                 TO 200 TO STOP MID-SENTENCE TRUNCATION.
001200******************************************************************
001300 01  DETECTION-RESULT-RECORD.
001400     05  DR-ITEM-ID              PIC X(08).
001500     05  DR-CONTENT-TYPE         PIC X(05).
001600     05  DR-IS-PHISHING          PIC X(01).
001700         88  DR-PHISHING-YES     VALUE 'Y'.
001800         88  DR-PHISHING-NO      VALUE 'N'.
001900     05  DR-CONFIDENCE           PIC 9V999.
002000     05  DR-RISK-LEVEL           PIC X(06).
002100         88  DR-LEVEL-LOW        VALUE 'LOW   '.
002200         88  DR-LEVEL-MEDIUM     VALUE 'MEDIUM'.
002300         88  DR-LEVEL-HIGH       VALUE 'HIGH  '.
002400     05  DR-EXPLANATION          PIC X(200).
002500     05  DR-RECOMMENDATION-1     PIC X(72).
002600     05  DR-RECOMMENDATION-2     PIC X(72).
